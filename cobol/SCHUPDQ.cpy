000100******************************************************************00000100
000200* SCHUPDQ  --  SCHEDULE UPDATE REQUEST RECORD                    *00000200
000300*              ONE CHANGE TO AN EXISTING TRAVEL SCHEDULE PER     *00000300
000400*              RECORD -- TIMES, SEATING AND/OR ASSIGNED BUS.     *00000400
000500*                                                                *00000500
000600*   MAINTENANCE HISTORY                                         * 00000600
000700*   ----------------------------------------------------------  * 00000700
000800*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00000800
000900*   -------- ---- --------  ------------------------------      * 00000900
001000*   07/02/92 DWS  INIT      ORIGINAL LAYOUT.                     *00001000
001100*   02/09/96 JMS  TKT5812   NEW-BUS-ID MADE OPTIONAL (ZERO/BLANK *00001100
001200*                           MEANS KEEP THE CURRENTLY ASSIGNED    *00001200
001300*                           BUS) FOR THE RE-TIME-ONLY CASE.      *00001300
001400******************************************************************00001400
001500 01  :TAG:-SCHEDULE-UPDATE-REQUEST.                               00001500
001600     05  :TAG:-SCHEDULE-ID             PIC S9(9).                 00001600
001700     05  :TAG:-NEW-BUS-ID              PIC S9(9).                 00001700
001800     05  :TAG:-EST-DEPARTURE-TS        PIC X(19).                 00001800
001900     05  :TAG:-EST-ARRIVAL-TS          PIC X(19).                 00001900
002000     05  :TAG:-TOTAL-SEAT              PIC S9(4).                 00002000
002100     05  :TAG:-SEAT-BOOKED             PIC S9(4).                 00002100
002200     05  :TAG:-SEAT-COUNTS-RD REDEFINES                           00002200
002300         :TAG:-SEAT-BOOKED.                                       00002300
002400         10  :TAG:-SEAT-BOOKED-X       PIC X(04).                 00002400
002500     05  :TAG:-SEAT-COST                PIC S9(7)V99.             00002500
002600     05  FILLER                        PIC X(16).                 00002600

