000100******************************************************************00000100
000200* SCHCRTQ  --  NEW-SCHEDULE CREATE REQUEST RECORD                *00000200
000300*              ONE NEW TRAVEL SCHEDULE DEFINITION PER RECORD,    *00000300
000400*              WITH AN OPTIONAL INITIAL SEAT HOLD.               *00000400
000500*                                                                *00000500
000600*   MAINTENANCE HISTORY                                         * 00000600
000700*   ----------------------------------------------------------  * 00000700
000800*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00000800
000900*   -------- ---- --------  ------------------------------      * 00000900
001000*   06/18/92 DWS  INIT      ORIGINAL LAYOUT.                     *00001000
001100*   02/09/96 JMS  TKT5811   ADDED REQUESTED-SEAT-COUNT SO A NEW  *00001100
001200*                           ROUTE CAN OPEN WITH SEATS ALREADY    *00001200
001300*                           HELD (GROUP-CHARTER REQUESTS).       *00001300
001400******************************************************************00001400
001500 01  :TAG:-SCHEDULE-CREATE-REQUEST.                               00001500
001600     05  :TAG:-SOURCE-STATION-ID       PIC S9(9).                 00001600
001700     05  :TAG:-DEST-STATION-ID         PIC S9(9).                 00001700
001800     05  :TAG:-BUS-ID                  PIC S9(9).                 00001800
001900     05  :TAG:-SEAT-COST                PIC S9(7)V99.             00001900
002000     05  :TAG:-TOTAL-SEAT              PIC S9(4).                 00002000
002100     05  :TAG:-TIMESTAMPS-GRP.                                    00002100
002200         10  :TAG:-EST-DEPARTURE-TS    PIC X(19).                 00002200
002300         10  :TAG:-EST-ARRIVAL-TS      PIC X(19).                 00002300
002400     05  :TAG:-TIMESTAMPS-RD REDEFINES                            00002400
002500         :TAG:-TIMESTAMPS-GRP.                                    00002500
002600         10  :TAG:-TS-PAIR OCCURS 2 TIMES                         00002600
002700                 PIC X(19).                                       00002700
002800     05  :TAG:-REQUESTED-SEAT-COUNT    PIC S9(4).                 00002800
002900     05  FILLER                        PIC X(17).                 00002900

