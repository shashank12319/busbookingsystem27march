000100******************************************************************00000100
000200* BKGREQ   --  INCOMING BOOKING TRANSACTION RECORD               *00000200
000300*              ONE REQUEST TO RESERVE SEATS ON A TRAVEL SCHEDULE,*00000300
000400*              WITH UP TO 3 EXTRA-ADDON LINES TRAILING IT.       *00000400
000500*                                                                *00000500
000600*   MAINTENANCE HISTORY                                         * 00000600
000700*   ----------------------------------------------------------  * 00000700
000800*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00000800
000900*   -------- ---- --------  ------------------------------      * 00000900
001000*   04/02/91 DWS  INIT      ORIGINAL LAYOUT.                     *00001000
001100*   08/30/94 JMS  TKT5120   ADDED THE 3-LINE EXTRA-ADDON GROUP   *00001100
001200*                           (COLD DRINK / SNACK UPSELL PILOT).   *00001200
001300*   07/19/99 RPK  Y2K-018   NO DATE FIELDS IN THIS RECORD --     *00001300
001400*                           REVIEWED FOR Y2K, NO CHANGE NEEDED.  *00001400
001500******************************************************************00001500
001600 01  :TAG:-BOOKING-REQUEST.                                       00001600
001700     05  :TAG:-SCHEDULE-ID             PIC S9(9).                 00001700
001800     05  :TAG:-USER-ID                 PIC S9(9).                 00001800
001900     05  :TAG:-NUMBER-OF-SEATS         PIC S9(4).                 00001900
002000     05  :TAG:-ADDON-COUNT             PIC S9(2).                 00002000
002100     05  :TAG:-ADDON-TABLE OCCURS 3 TIMES                         00002100
002200                 INDEXED BY :TAG:-ADDON-IX.                       00002200
002300         10  :TAG:-ADDON-NAME          PIC X(10).                 00002300
002400         10  :TAG:-ADDON-QTY           PIC S9(4).                 00002400
002500     05  :TAG:-ADDON-TABLE-RD REDEFINES                           00002500
002600         :TAG:-ADDON-TABLE.                                       00002600
002700         10  :TAG:-ADDON-LINE OCCURS 3 TIMES                      00002700
002800                 PIC X(14).                                       00002800
002900     05  FILLER                        PIC X(19).                 00002900

