000100******************************************************************00000100
000200* BUSMSTR  --  BUS FLEET MASTER RECORD                           *00000200
000300*              ONE ENTRY PER BUS IN THE FLEET, READ-ONLY         *00000300
000400*              REFERENCE DATA FOR THE BUS-REASSIGNMENT CHECK IN  *00000400
000500*              THE SCHEDULE-UPDATE FLOW.                         *00000500
000600*                                                                *00000600
000700*   MAINTENANCE HISTORY                                         * 00000700
000800*   ----------------------------------------------------------  * 00000800
000900*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00000900
001000*   -------- ---- --------  ------------------------------      * 00001000
001100*   09/21/92 DWS  INIT      ORIGINAL LAYOUT.                     *00001100
001200*   03/02/95 JMS  TKT5406   ADDED BUS-CAPACITY AND BUS-STATUS    *00001200
001300*                           FOR THE FLEET MAINTENANCE TRACKING.  *00001300
001400******************************************************************00001400
001500 01  :TAG:-BUS-MASTER.                                            00001500
001600     05  :TAG:-BUS-ID                  PIC S9(9).                 00001600
001700     05  :TAG:-BUS-PLATE-NO            PIC X(10).                 00001700
001800     05  :TAG:-BUS-CAPACITY            PIC S9(4).                 00001800
001900     05  :TAG:-BUS-CAPACITY-RD REDEFINES                          00001900
002000         :TAG:-BUS-CAPACITY.                                      00002000
002100         10  :TAG:-BUS-CAPACITY-X      PIC X(04).                 00002100
002200     05  :TAG:-BUS-STATUS              PIC X(01).                 00002200
002300         88  :TAG:-BUS-IN-SERVICE          VALUE 'A'.             00002300
002400         88  :TAG:-BUS-OUT-OF-SERVICE      VALUE 'O'.             00002400
002500     05  FILLER                        PIC X(30).                 00002500

