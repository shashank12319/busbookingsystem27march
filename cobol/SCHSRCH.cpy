000100******************************************************************00000100
000200* SCHSRCH  --  SCHEDULE AVAILABILITY SEARCH REQUEST RECORD       *00000200
000300*              ONE ROUTE/DATE LOOKUP REQUEST PER RECORD.         *00000300
000400*                                                                *00000400
000500*   MAINTENANCE HISTORY                                         * 00000500
000600*   ----------------------------------------------------------  * 00000600
000700*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00000700
000800*   -------- ---- --------  ------------------------------      * 00000800
000900*   05/06/92 DWS  INIT      ORIGINAL LAYOUT.                     *00000900
001000*   07/19/99 RPK  Y2K-018   SEARCH-DATE WAS ALREADY A 4-DIGIT    *00001000
001100*                           CENTURY ISO FORM -- NO CHANGE MADE.  *00001100
001200******************************************************************00001200
001300 01  :TAG:-SCHEDULE-SEARCH-REQUEST.                               00001300
001400     05  :TAG:-SOURCE-CODE             PIC X(10).                 00001400
001500     05  :TAG:-DEST-CODE               PIC X(10).                 00001500
001600     05  :TAG:-SEARCH-DATE             PIC X(10).                 00001600
001700     05  :TAG:-SEARCH-DATE-RD REDEFINES                           00001700
001800         :TAG:-SEARCH-DATE.                                       00001800
001900         10  :TAG:-SRCH-YYYY           PIC X(04).                 00001900
002000         10  FILLER                    PIC X(01).                 00002000
002100         10  :TAG:-SRCH-MM             PIC X(02).                 00002100
002200         10  FILLER                    PIC X(01).                 00002200
002300         10  :TAG:-SRCH-DD             PIC X(02).                 00002300
002400     05  FILLER                        PIC X(50).                 00002400

