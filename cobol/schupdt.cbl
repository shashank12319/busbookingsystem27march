000100******************************************************************00000100
000200*   MODULE NAME = SCHUPDT                                        *00000200
000300*                                                                *00000300
000400*   DESCRIPTIVE NAME = TRAVEL SCHEDULE MAINTENANCE --            *00000400
000500*                      BUS REASSIGNMENT / RETIME / RESEAT        *00000500
000600*                                                                *00000600
000700*   FUNCTION =  READS SCHEDULE-UPDATE-REQUEST AND APPLIES EACH   *00000700
000800*               CHANGE TO THE MATCHING SCHEDULE-MASTER ENTRY.    *00000800
000900*               WHEN A NEW BUS IS BEING ASSIGNED, THE BUS FLEET  *00000900
001000*               MASTER IS CHECKED AND THE BUS'S OTHER DEPARTURES *00001000
001100*               ARE SCANNED FOR A 24-HOUR REST-PERIOD CONFLICT   *00001100
001200*               BEFORE THE REASSIGNMENT IS ALLOWED.              *00001200
001300*                                                                *00001300
001400*      DEPENDENCIES = NONE                                      * 00001400
001500*                                                                *00001500
001600*   TABLES =  SCHEDULE-MASTER   - RESIDENT (LOAD/REWRITE)        *00001600
001700*             BUS-MASTER        - RESIDENT (LOAD, READ-ONLY)     *00001700
001800*                                                                *00001800
001900*   SEE REQUEST RTS-4531.                                        *00001900
002000******************************************************************00002000
002100*                                                                *00002100
002200*   MAINTENANCE HISTORY                                         * 00002200
002300*   ----------------------------------------------------------  * 00002300
002400*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00002400
002500*   -------- ---- --------  ------------------------------      * 00002500
002600*   07/02/92 DWS  RTS-4531  ORIGINAL PROGRAM.                    *00002600
002700*   02/09/96 JMS  TKT5812   NEW-BUS-ID MADE OPTIONAL FOR THE     *00002700
002800*                           RE-TIME-ONLY CASE (SEE SCHUPDQ).     *00002800
002900*   07/19/99 RPK  Y2K-018   EXPANDED CENTURY WINDOWING IN THE    *00002900
003000*                           JOB-LOG DATE STAMP.                  *00003000
003100*   02/02/00 RPK  Y2K-018   Y2K WARRANTY SIGN-OFF.               *00003100
003200*   04/14/03 BTH  TKT7198   24-HOUR REST-PERIOD CHECK NOW EXCL-  *00003200
003300*                           UDES THE SCHEDULE BEING UPDATED      *00003300
003400*                           ITSELF FROM THE CONFLICT SCAN.       *00003400
003500*   10/03/05 LMF  TKT7401   FIXED THE FEB LEAP-YEAR RESET IN     *00003500
003600*                           CALC-REST-CUTOFF-PROC -- THE TABLE   *00003600
003700*                           WAS BEING LEFT AT 29 INSTEAD OF 28,  *00003700
003800*                           CORRUPTING THE OVERFLOW TEST ON A    *00003800
003900*                           SECOND FEB REQUEST IN THE SAME RUN.  *00003900
004000******************************************************************00004000
004100 IDENTIFICATION DIVISION.                                         00004100
004200******************************************************************00004200
004300 PROGRAM-ID.  SCHUPDT.                                            00004300
004400 AUTHOR. DOUG STOUT.                                              00004400
004500 INSTALLATION. TRAILWAYS DATA SERVICES.                           00004500
004600 DATE-WRITTEN. 07/02/92.                                          00004600
004700 DATE-COMPILED. 04/14/03.                                         00004700
004800 SECURITY. NON-CONFIDENTIAL.                                      00004800
004900*                                                                 00004900
005000 ENVIRONMENT DIVISION.                                            00005000
005100 CONFIGURATION SECTION.                                           00005100
005200 SOURCE-COMPUTER. IBM-390.                                        00005200
005300 OBJECT-COMPUTER. IBM-390.                                        00005300
005400 SPECIAL-NAMES.                                                   00005400
005500     C01 IS TOP-OF-FORM                                           00005500
005600     CLASS NUMERIC-ID IS '0' THRU '9'.                            00005600
005700*                                                                 00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000*                                                                 00006000
006100     SELECT SCHEDULE-UPDATE-REQUEST-FILE ASSIGN TO SCHUPIN        00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS IS WS-SCHUP-STATUS.                          00006300
006400*                                                                 00006400
006500     SELECT SCHEDULE-MASTER-FILE ASSIGN TO SCHMSTIN               00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS IS WS-SCHMI-STATUS.                          00006700
006800*                                                                 00006800
006900     SELECT SCHEDULE-MASTER-FILE-OUT ASSIGN TO SCHMSTOT           00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS IS WS-SCHMO-STATUS.                          00007100
007200*                                                                 00007200
007300     SELECT BUS-MASTER-FILE ASSIGN TO BUSMSTIN                    00007300
007400         ACCESS IS SEQUENTIAL                                     00007400
007500         FILE STATUS IS WS-BUSMI-STATUS.                          00007500
007600*                                                                 00007600
007700******************************************************************00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000*                                                                 00008000
008100 FD  SCHEDULE-UPDATE-REQUEST-FILE                                 00008100
008200     RECORDING MODE IS F.                                         00008200
008300 COPY SCHUPDQ REPLACING ==:TAG:== BY ==SUQ==.                     00008300
008400*                                                                 00008400
008500 FD  SCHEDULE-MASTER-FILE                                         00008500
008600     RECORDING MODE IS F.                                         00008600
008700 COPY SCHMSTR REPLACING ==:TAG:== BY ==SCHMI==.                   00008700
008800*                                                                 00008800
008900 FD  SCHEDULE-MASTER-FILE-OUT                                     00008900
009000     RECORDING MODE IS F.                                         00009000
009100 COPY SCHMSTR REPLACING ==:TAG:== BY ==SCHMO==.                   00009100
009200*                                                                 00009200
009300 FD  BUS-MASTER-FILE                                              00009300
009400     RECORDING MODE IS F.                                         00009400
009500 COPY BUSMSTR REPLACING ==:TAG:== BY ==BUSI==.                    00009500
009600*                                                                 00009600
009700******************************************************************00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900******************************************************************00009900
010000*                                                                 00010000
010100 01  SYSTEM-DATE-AND-TIME.                                        00010100
010200     05  CURRENT-DATE.                                            00010200
010300         10  CURRENT-YEAR            PIC 9(2).                    00010300
010400         10  CURRENT-MONTH           PIC 9(2).                    00010400
010500         10  CURRENT-DAY             PIC 9(2).                    00010500
010600     05  WS-CUR-CCYY                 PIC 9(04)  VALUE 0.          00010600
010700     05  CURRENT-TIME.                                            00010700
010800         10  CURRENT-HOUR            PIC 9(2).                    00010800
010900         10  CURRENT-MINUTE          PIC 9(2).                    00010900
011000         10  CURRENT-SECOND          PIC 9(2).                    00011000
011100         10  CURRENT-HNDSEC          PIC 9(2).                    00011100
011200     05  FILLER                      PIC X(06).                   00011200
011300*                                                                 00011300
011400 01  WS-MONTH-TABLE-X.                                            00011400
011500     05  FILLER  PIC X(33) VALUE                                  00011500
011600         '031028031030031030031031030031030'.                     00011600
011700     05  FILLER  PIC X(03) VALUE '031'.                           00011700
011800 01  WS-MONTH-TABLE-RD REDEFINES WS-MONTH-TABLE-X.                00011800
011900     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(03).              00011900
012000*                                                                 00012000
012100 01  WS-FIELDS.                                                   00012100
012200     05  WS-SCHUP-STATUS         PIC X(2)  VALUE SPACES.          00012200
012300     05  WS-SCHMI-STATUS         PIC X(2)  VALUE SPACES.          00012300
012400     05  WS-SCHMO-STATUS         PIC X(2)  VALUE SPACES.          00012400
012500     05  WS-BUSMI-STATUS         PIC X(2)  VALUE SPACES.          00012500
012600     05  WS-SCHUP-EOF            PIC X     VALUE 'N'.             00012600
012700     05  WS-SCHMI-EOF            PIC X     VALUE 'N'.             00012700
012800     05  WS-BUSMI-EOF            PIC X     VALUE 'N'.             00012800
012900     05  WS-REQUEST-OK           PIC X     VALUE 'Y'.             00012900
013000     05  WS-REJECT-MSG           PIC X(60) VALUE SPACES.          00013000
013100     05  WS-SCH-FOUND            PIC X     VALUE 'N'.             00013100
013200         88  SCHEDULE-WAS-FOUND      VALUE 'Y'.                   00013200
013300     05  WS-BUS-FOUND            PIC X     VALUE 'N'.             00013300
013400         88  BUS-WAS-FOUND           VALUE 'Y'.                   00013400
013500     05  WS-CONFLICT-FOUND       PIC X     VALUE 'N'.             00013500
013600         88  CONFLICT-WAS-FOUND      VALUE 'Y'.                   00013600
013700     05  FILLER                  PIC X(05) VALUE SPACES.          00013700
013800*                                                                 00013800
013900 01  WORK-VARIABLES.                                              00013900
014000     05  WS-SCH-COUNT          PIC S9(5)   COMP-3  VALUE +0.      00014000
014100     05  WS-SCH-IX             PIC S9(5)   COMP    VALUE +0.      00014100
014200     05  WS-SCH-MATCH-IX       PIC S9(5)   COMP    VALUE +0.      00014200
014300     05  WS-BUS-COUNT          PIC S9(5)   COMP-3  VALUE +0.      00014300
014400     05  WS-BUS-IX             PIC S9(5)   COMP    VALUE +0.      00014400
014500     05  WS-CUTOFF-TS          PIC X(19)   VALUE SPACES.          00014500
014600     05  WS-CUTOFF-TS-RD REDEFINES WS-CUTOFF-TS.                  00014600
014700         10  WS-CUT-YYYY       PIC 9(04).                         00014700
014800         10  FILLER            PIC X(01).                         00014800
014900         10  WS-CUT-MM         PIC 9(02).                         00014900
015000         10  FILLER            PIC X(01).                         00015000
015100         10  WS-CUT-DD         PIC 9(02).                         00015100
015200         10  WS-CUT-TIME-PART  PIC X(09).                         00015200
015300     05  WS-LEAP-TEST-Q        PIC S9(5)   COMP    VALUE +0.      00015300
015400     05  WS-LEAP-TEST-R        PIC S9(5)   COMP    VALUE +0.      00015400
015500     05  WS-ID-DISPLAY         PIC Z(8)9.                         00015500
015600     05  FILLER                PIC X(05)   VALUE SPACES.          00015600
015700*                                                                 00015700
015800 01  REPORT-TOTALS.                                               00015800
015900     05  NUM-UPDATE-RECS       PIC S9(9)   COMP-3  VALUE +0.      00015900
016000     05  NUM-UPDATE-APPLIED    PIC S9(9)   COMP-3  VALUE +0.      00016000
016100     05  NUM-UPDATE-REJECTED   PIC S9(9)   COMP-3  VALUE +0.      00016100
016200     05  FILLER                PIC X(05)   VALUE SPACES.          00016200
016300*                                                                 00016300
016400*   SCHEDULE MASTER HELD RESIDENT -- UPDATED ENTRIES ARE CHANGED  00016400
016500*   IN PLACE, THE WHOLE TABLE IS REWRITTEN AT END OF RUN.         00016500
016600 01  SCH-TABLE.                                                   00016600
016700     05  SCH-ENTRY OCCURS 500 TIMES.                              00016700
016800         COPY SCHMSTR REPLACING ==:TAG:== BY ==SCH==.             00016800
016900*                                                                 00016900
017000*   BUS FLEET MASTER HELD RESIDENT -- READ-ONLY REFERENCE DATA.   00017000
017100 01  BUS-TABLE.                                                   00017100
017200     05  BUS-ENTRY OCCURS 200 TIMES.                              00017200
017300         COPY BUSMSTR REPLACING ==:TAG:== BY ==BUS==.             00017300
017400*                                                                 00017400
017500******************************************************************00017500
017600 PROCEDURE DIVISION.                                              00017600
017700******************************************************************00017700
017800*                                                                 00017800
017900 MAIN-PROC.                                                       00017900
018000*---------                                                        00018000
018100     PERFORM START-UP-PROC THRU START-UP-EXIT.                    00018100
018200     PERFORM PROCESS-UPDATES-PROC THRU PROCESS-UPDATES-EXIT       00018200
018300         UNTIL WS-SCHUP-EOF = 'Y'.                                00018300
018400     PERFORM REWRITE-SCHEDULES-PROC THRU REWRITE-SCHEDULES-EXIT.  00018400
018500     PERFORM REPORT-TOTALS-PROC THRU REPORT-TOTALS-EXIT.          00018500
018600     PERFORM CLOSE-FILES-PROC THRU CLOSE-FILES-EXIT.              00018600
018700     GOBACK.                                                      00018700
018800 MAIN-EXIT.                                                       00018800
018900     EXIT.                                                        00018900
019000*                                                                 00019000
019100 START-UP-PROC.                                                   00019100
019200*-------------                                                    00019200
019300     ACCEPT CURRENT-DATE FROM DATE.                               00019300
019400     ACCEPT CURRENT-TIME FROM TIME.                               00019400
019500     IF CURRENT-YEAR < 50                                         00019500
019600         COMPUTE WS-CUR-CCYY = 2000 + CURRENT-YEAR                00019600
019700     ELSE                                                         00019700
019800         COMPUTE WS-CUR-CCYY = 1900 + CURRENT-YEAR                00019800
019900     END-IF.                                                      00019900
020000     DISPLAY 'SCHUPDT STARTED DATE = ' CURRENT-MONTH '/'          00020000
020100             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00020100
020200     PERFORM OPEN-FILES-PROC THRU OPEN-FILES-EXIT.                00020200
020300     PERFORM LOAD-SCHEDULES-PROC THRU LOAD-SCHEDULES-EXIT.        00020300
020400     PERFORM LOAD-BUSES-PROC THRU LOAD-BUSES-EXIT.                00020400
020500     PERFORM READ-UPDATE-REQUEST-PROC                             00020500
020600         THRU READ-UPDATE-REQUEST-EXIT.                           00020600
020700 START-UP-EXIT.                                                   00020700
020800     EXIT.                                                        00020800
020900*                                                                 00020900
021000 PROCESS-UPDATES-PROC.                                            00021000
021100*--------------------                                             00021100
021200     ADD +1 TO NUM-UPDATE-RECS.                                   00021200
021300     MOVE 'Y' TO WS-REQUEST-OK.                                   00021300
021400     MOVE SPACES TO WS-REJECT-MSG.                                00021400
021500     MOVE 'N' TO WS-SCH-FOUND.                                    00021500
021600*                                                                 00021600
021700     PERFORM FIND-SCHEDULE-PROC THRU FIND-SCHEDULE-EXIT.          00021700
021800     IF SCHEDULE-WAS-FOUND                                        00021800
021900         IF SUQ-NEW-BUS-ID NOT = ZERO                             00021900
022000             PERFORM REASSIGN-BUS-PROC THRU REASSIGN-BUS-EXIT     00022000
022100         END-IF                                                   00022100
022200         IF WS-REQUEST-OK = 'Y'                                   00022200
022300             PERFORM APPLY-OVERWRITE-PROC                         00022300
022400                 THRU APPLY-OVERWRITE-EXIT                        00022400
022500         END-IF                                                   00022500
022600     ELSE                                                         00022600
022700         MOVE 'N' TO WS-REQUEST-OK                                00022700
022800         MOVE SUQ-SCHEDULE-ID TO WS-ID-DISPLAY                    00022800
022900         STRING 'Travel schedule not found for id: '              00022900
023000                 DELIMITED BY SIZE                                00023000
023100             WS-ID-DISPLAY DELIMITED BY SIZE                      00023100
023200             INTO WS-REJECT-MSG                                   00023200
023300     END-IF.                                                      00023300
023400*                                                                 00023400
023500     IF WS-REQUEST-OK = 'Y'                                       00023500
023600         ADD +1 TO NUM-UPDATE-APPLIED                             00023600
023700         DISPLAY 'SCHEDULE UPDATED, ID = ' SUQ-SCHEDULE-ID        00023700
023800     ELSE                                                         00023800
023900         ADD +1 TO NUM-UPDATE-REJECTED                            00023900
024000         DISPLAY 'UPDATE REJECTED: ' WS-REJECT-MSG                00024000
024100     END-IF.                                                      00024100
024200*                                                                 00024200
024300     PERFORM READ-UPDATE-REQUEST-PROC                             00024300
024400         THRU READ-UPDATE-REQUEST-EXIT.                           00024400
024500 PROCESS-UPDATES-EXIT.                                            00024500
024600     EXIT.                                                        00024600
024700*                                                                 00024700
024800 FIND-SCHEDULE-PROC.                                              00024800
024900*-------------------                                              00024900
025000     MOVE ZERO TO WS-SCH-MATCH-IX.                                00025000
025100     PERFORM TEST-ONE-SCHEDULE-PROC THRU TEST-ONE-SCHEDULE-EXIT   00025100
025200         VARYING WS-SCH-IX FROM 1 BY 1                            00025200
025300         UNTIL WS-SCH-IX > WS-SCH-COUNT                           00025300
025400            OR SCHEDULE-WAS-FOUND.                                00025400
025500 FIND-SCHEDULE-EXIT.                                              00025500
025600     EXIT.                                                        00025600
025700*                                                                 00025700
025800 TEST-ONE-SCHEDULE-PROC.                                          00025800
025900*----------------------                                           00025900
026000     IF SCH-SCHEDULE-ID (WS-SCH-IX) = SUQ-SCHEDULE-ID             00026000
026100         MOVE 'Y' TO WS-SCH-FOUND                                 00026100
026200         MOVE WS-SCH-IX TO WS-SCH-MATCH-IX                        00026200
026300     END-IF.                                                      00026300
026400 TEST-ONE-SCHEDULE-EXIT.                                          00026400
026500     EXIT.                                                        00026500
026600*                                                                 00026600
026700*   TKT7060-STYLE WHOLE-UPDATE REJECTION -- IF THE BUS SWAP FAILS 00026700
026800*   NOTHING ON THE SCHEDULE IS CHANGED.                           00026800
026900 REASSIGN-BUS-PROC.                                               00026900
027000*-----------------                                                00027000
027100     MOVE 'N' TO WS-BUS-FOUND.                                    00027100
027200     PERFORM TEST-ONE-BUS-PROC THRU TEST-ONE-BUS-EXIT             00027200
027300         VARYING WS-BUS-IX FROM 1 BY 1                            00027300
027400         UNTIL WS-BUS-IX > WS-BUS-COUNT                           00027400
027500            OR BUS-WAS-FOUND.                                     00027500
027600     IF NOT BUS-WAS-FOUND                                         00027600
027700         MOVE 'N' TO WS-REQUEST-OK                                00027700
027800         MOVE SUQ-NEW-BUS-ID TO WS-ID-DISPLAY                     00027800
027900         STRING 'Bus with id ' DELIMITED BY SIZE                  00027900
028000                 WS-ID-DISPLAY DELIMITED BY SIZE                  00028000
028100                 ' not found' DELIMITED BY SIZE                   00028100
028200             INTO WS-REJECT-MSG                                   00028200
028300     ELSE                                                         00028300
028400         PERFORM CALC-REST-CUTOFF-PROC THRU CALC-REST-CUTOFF-EXIT 00028400
028500         PERFORM SCAN-BUS-CONFLICT-PROC                           00028500
028600             THRU SCAN-BUS-CONFLICT-EXIT                          00028600
028700         IF CONFLICT-WAS-FOUND                                    00028700
028800             MOVE 'N' TO WS-REQUEST-OK                            00028800
028900             MOVE SUQ-NEW-BUS-ID TO WS-ID-DISPLAY                 00028900
029000             STRING 'Bus with id ' DELIMITED BY SIZE              00029000
029100                     WS-ID-DISPLAY DELIMITED BY SIZE              00029100
029200                     ' cannot be used before 24 hours'            00029200
029300                         DELIMITED BY SIZE                        00029300
029400                 INTO WS-REJECT-MSG                               00029400
029500         ELSE                                                     00029500
029600             MOVE SUQ-NEW-BUS-ID TO                               00029600
029700                 SCH-BUS-ID (WS-SCH-MATCH-IX)                     00029700
029800         END-IF                                                   00029800
029900     END-IF.                                                      00029900
030000 REASSIGN-BUS-EXIT.                                               00030000
030100     EXIT.                                                        00030100
030200*                                                                 00030200
030300 TEST-ONE-BUS-PROC.                                               00030300
030400*------------------                                               00030400
030500     IF BUS-BUS-ID (WS-BUS-IX) = SUQ-NEW-BUS-ID                   00030500
030600         MOVE 'Y' TO WS-BUS-FOUND                                 00030600
030700     END-IF.                                                      00030700
030800 TEST-ONE-BUS-EXIT.                                               00030800
030900     EXIT.                                                        00030900
031000*                                                                 00031000
031100*   CUTOFF = THIS UPDATE'S EST-ARRIVAL-TS PLUS 24 HOURS, I.E. THE 00031100
031200*   SAME CLOCK TIME ONE CALENDAR DAY LATER.  NO INTRINSIC         00031200
031300*   FUNCTIONS ARE USED -- THE CALENDAR ROLL-FORWARD IS DONE BY    00031300
031400*   HAND AGAINST WS-DAYS-IN-MONTH, WITH A DIVIDE-BASED LEAP TEST  00031400
031500*   FOR A FEBRUARY ROLLOVER.                                      00031500
031600 CALC-REST-CUTOFF-PROC.                                           00031600
031700*---------------------                                            00031700
031800     MOVE SUQ-EST-ARRIVAL-TS TO WS-CUTOFF-TS.                     00031800
031900     DIVIDE WS-CUT-YYYY BY 4 GIVING WS-LEAP-TEST-Q                00031900
032000         REMAINDER WS-LEAP-TEST-R.                                00032000
032100     IF WS-LEAP-TEST-R = 0 AND WS-CUT-MM = 2                      00032100
032200         ADD +1 TO WS-DAYS-IN-MONTH (2)                           00032200
032300     END-IF.                                                      00032300
032400     ADD +1 TO WS-CUT-DD.                                         00032400
032500     IF WS-CUT-DD > WS-DAYS-IN-MONTH (WS-CUT-MM)                  00032500
032600         MOVE 1 TO WS-CUT-DD                                      00032600
032700         ADD +1 TO WS-CUT-MM                                      00032700
032800         IF WS-CUT-MM > 12                                        00032800
032900             MOVE 1 TO WS-CUT-MM                                  00032900
033000             ADD +1 TO WS-CUT-YYYY                                00033000
033100         END-IF                                                   00033100
033200     END-IF.                                                      00033200
033300     MOVE 28 TO WS-DAYS-IN-MONTH (2).                             00033300
033400*                                                                 00033400
033500 CALC-REST-CUTOFF-EXIT.                                           00033500
033600     EXIT.                                                        00033600
033700*                                                                 00033700
033800 SCAN-BUS-CONFLICT-PROC.                                          00033800
033900*----------------------                                           00033900
034000     MOVE 'N' TO WS-CONFLICT-FOUND.                               00034000
034100     PERFORM TEST-ONE-CONFLICT-PROC THRU TEST-ONE-CONFLICT-EXIT   00034100
034200         VARYING WS-SCH-IX FROM 1 BY 1                            00034200
034300         UNTIL WS-SCH-IX > WS-SCH-COUNT                           00034300
034400            OR CONFLICT-WAS-FOUND.                                00034400
034500 SCAN-BUS-CONFLICT-EXIT.                                          00034500
034600     EXIT.                                                        00034600
034700*                                                                 00034700
034800 TEST-ONE-CONFLICT-PROC.                                          00034800
034900*----------------------                                           00034900
035000     IF WS-SCH-IX NOT = WS-SCH-MATCH-IX                           00035000
035100       AND SCH-BUS-ID (WS-SCH-IX) = SUQ-NEW-BUS-ID                00035100
035200       AND SCH-EST-DEPARTURE-TS (WS-SCH-IX) NOT < WS-CUTOFF-TS    00035200
035300         MOVE 'Y' TO WS-CONFLICT-FOUND                            00035300
035400     END-IF.                                                      00035400
035500 TEST-ONE-CONFLICT-EXIT.                                          00035500
035600     EXIT.                                                        00035600
035700*                                                                 00035700
035800 APPLY-OVERWRITE-PROC.                                            00035800
035900*--------------------                                             00035900
036000     MOVE SUQ-EST-DEPARTURE-TS TO                                 00036000
036100         SCH-EST-DEPARTURE-TS (WS-SCH-MATCH-IX).                  00036100
036200     MOVE SUQ-EST-ARRIVAL-TS   TO                                 00036200
036300         SCH-EST-ARRIVAL-TS   (WS-SCH-MATCH-IX).                  00036300
036400     MOVE SUQ-TOTAL-SEAT       TO                                 00036400
036500         SCH-TOTAL-SEAT       (WS-SCH-MATCH-IX).                  00036500
036600     MOVE SUQ-SEAT-BOOKED      TO                                 00036600
036700         SCH-SEAT-BOOKED      (WS-SCH-MATCH-IX).                  00036700
036800     MOVE SUQ-SEAT-COST        TO                                 00036800
036900         SCH-SEAT-COST        (WS-SCH-MATCH-IX).                  00036900
037000     MOVE CURRENT-MONTH        TO                                 00037000
037100         SCH-LAST-UPDATE-DATE (WS-SCH-MATCH-IX) (1:2).            00037100
037200     MOVE CURRENT-DAY          TO                                 00037200
037300         SCH-LAST-UPDATE-DATE (WS-SCH-MATCH-IX) (3:2).            00037300
037400     MOVE WS-CUR-CCYY          TO                                 00037400
037500         SCH-LAST-UPDATE-DATE (WS-SCH-MATCH-IX) (5:4).            00037500
037600     MOVE 'SCHUPDT'            TO                                 00037600
037700         SCH-LAST-UPDATE-BY   (WS-SCH-MATCH-IX).                  00037700
037800 APPLY-OVERWRITE-EXIT.                                            00037800
037900     EXIT.                                                        00037900
038000*                                                                 00038000
038100 OPEN-FILES-PROC.                                                 00038100
038200*---------------                                                  00038200
038300     OPEN INPUT  SCHEDULE-UPDATE-REQUEST-FILE                     00038300
038400                 SCHEDULE-MASTER-FILE                             00038400
038500                 BUS-MASTER-FILE                                  00038500
038600          OUTPUT SCHEDULE-MASTER-FILE-OUT.                        00038600
038700     IF WS-SCHUP-STATUS NOT = '00'                                00038700
038800         DISPLAY 'ERROR OPENING UPDATE REQUEST FILE. RC:'         00038800
038900                 WS-SCHUP-STATUS                                  00038900
039000         MOVE 16 TO RETURN-CODE                                   00039000
039100         MOVE 'Y' TO WS-SCHUP-EOF                                 00039100
039200     END-IF.                                                      00039200
039300 OPEN-FILES-EXIT.                                                 00039300
039400     EXIT.                                                        00039400
039500*                                                                 00039500
039600 READ-UPDATE-REQUEST-PROC.                                        00039600
039700*------------------------                                         00039700
039800     READ SCHEDULE-UPDATE-REQUEST-FILE                            00039800
039900         AT END MOVE 'Y' TO WS-SCHUP-EOF.                         00039900
040000     EVALUATE WS-SCHUP-STATUS                                     00040000
040100         WHEN '00'                                                00040100
040200             CONTINUE                                             00040200
040300         WHEN '10'                                                00040300
040400             MOVE 'Y' TO WS-SCHUP-EOF                             00040400
040500         WHEN OTHER                                               00040500
040600             DISPLAY 'ERROR READING UPDATE REQUEST FILE. RC:'     00040600
040700                     WS-SCHUP-STATUS                              00040700
040800             MOVE 'Y' TO WS-SCHUP-EOF                             00040800
040900     END-EVALUATE.                                                00040900
041000 READ-UPDATE-REQUEST-EXIT.                                        00041000
041100     EXIT.                                                        00041100
041200*                                                                 00041200
041300 READ-SCHEDULE-FILE-PROC.                                         00041300
041400*-----------------------                                          00041400
041500     READ SCHEDULE-MASTER-FILE                                    00041500
041600         AT END MOVE 'Y' TO WS-SCHMI-EOF.                         00041600
041700     EVALUATE WS-SCHMI-STATUS                                     00041700
041800         WHEN '00'                                                00041800
041900             CONTINUE                                             00041900
042000         WHEN '10'                                                00042000
042100             MOVE 'Y' TO WS-SCHMI-EOF                             00042100
042200         WHEN OTHER                                               00042200
042300             DISPLAY 'ERROR READING SCHEDULE MASTER FILE. RC:'    00042300
042400                     WS-SCHMI-STATUS                              00042400
042500             MOVE 'Y' TO WS-SCHMI-EOF                             00042500
042600     END-EVALUATE.                                                00042600
042700 READ-SCHEDULE-FILE-EXIT.                                         00042700
042800     EXIT.                                                        00042800
042900*                                                                 00042900
043000 READ-BUS-FILE-PROC.                                              00043000
043100*------------------                                               00043100
043200     READ BUS-MASTER-FILE                                         00043200
043300         AT END MOVE 'Y' TO WS-BUSMI-EOF.                         00043300
043400     EVALUATE WS-BUSMI-STATUS                                     00043400
043500         WHEN '00'                                                00043500
043600             CONTINUE                                             00043600
043700         WHEN '10'                                                00043700
043800             MOVE 'Y' TO WS-BUSMI-EOF                             00043800
043900         WHEN OTHER                                               00043900
044000             DISPLAY 'ERROR READING BUS MASTER FILE. RC:'         00044000
044100                     WS-BUSMI-STATUS                              00044100
044200             MOVE 'Y' TO WS-BUSMI-EOF                             00044200
044300     END-EVALUATE.                                                00044300
044400 READ-BUS-FILE-EXIT.                                              00044400
044500     EXIT.                                                        00044500
044600*                                                                 00044600
044700 REWRITE-SCHEDULES-PROC.                                          00044700
044800*----------------------                                           00044800
044900     PERFORM WRITE-ONE-SCHEDULE-PROC THRU WRITE-ONE-SCHEDULE-EXIT 00044900
045000         VARYING WS-SCH-IX FROM 1 BY 1                            00045000
045100         UNTIL WS-SCH-IX > WS-SCH-COUNT.                          00045100
045200 REWRITE-SCHEDULES-EXIT.                                          00045200
045300     EXIT.                                                        00045300
045400*                                                                 00045400
045500 WRITE-ONE-SCHEDULE-PROC.                                         00045500
045600*-----------------------                                          00045600
045700     MOVE SCH-ENTRY (WS-SCH-IX) TO SCHMO-SCHEDULE-MASTER.         00045700
045800     WRITE SCHMO-SCHEDULE-MASTER.                                 00045800
045900 WRITE-ONE-SCHEDULE-EXIT.                                         00045900
046000     EXIT.                                                        00046000
046100*                                                                 00046100
046200 LOAD-SCHEDULES-PROC.                                             00046200
046300*--------------------                                             00046300
046400     PERFORM READ-SCHEDULE-FILE-PROC THRU READ-SCHEDULE-FILE-EXIT.00046400
046500     PERFORM LOAD-ONE-SCHEDULE-PROC THRU LOAD-ONE-SCHEDULE-EXIT   00046500
046600         UNTIL WS-SCHMI-EOF = 'Y'.                                00046600
046700 LOAD-SCHEDULES-EXIT.                                             00046700
046800     EXIT.                                                        00046800
046900*                                                                 00046900
047000 LOAD-ONE-SCHEDULE-PROC.                                          00047000
047100*----------------------                                           00047100
047200     ADD +1 TO WS-SCH-COUNT.                                      00047200
047300     MOVE SCHMI-SCHEDULE-MASTER                                   00047300
047400         TO SCH-ENTRY (WS-SCH-COUNT).                             00047400
047500     PERFORM READ-SCHEDULE-FILE-PROC THRU READ-SCHEDULE-FILE-EXIT.00047500
047600 LOAD-ONE-SCHEDULE-EXIT.                                          00047600
047700     EXIT.                                                        00047700
047800*                                                                 00047800
047900 LOAD-BUSES-PROC.                                                 00047900
048000*---------------                                                  00048000
048100     PERFORM READ-BUS-FILE-PROC THRU READ-BUS-FILE-EXIT.          00048100
048200     PERFORM LOAD-ONE-BUS-PROC THRU LOAD-ONE-BUS-EXIT             00048200
048300         UNTIL WS-BUSMI-EOF = 'Y'.                                00048300
048400 LOAD-BUSES-EXIT.                                                 00048400
048500     EXIT.                                                        00048500
048600*                                                                 00048600
048700 LOAD-ONE-BUS-PROC.                                               00048700
048800*-----------------                                                00048800
048900     ADD +1 TO WS-BUS-COUNT.                                      00048900
049000     MOVE BUSI-BUS-MASTER TO BUS-ENTRY (WS-BUS-COUNT).            00049000
049100     PERFORM READ-BUS-FILE-PROC THRU READ-BUS-FILE-EXIT.          00049100
049200 LOAD-ONE-BUS-EXIT.                                               00049200
049300     EXIT.                                                        00049300
049400*                                                                 00049400
049500 REPORT-TOTALS-PROC.                                              00049500
049600*-------------------                                              00049600
049700     DISPLAY '------------------------------------------------'.  00049700
049800     DISPLAY 'SCHUPDT CONTROL TOTALS'.                            00049800
049900     DISPLAY 'UPDATE REQUESTS READ  . . . . . : '                 00049900
050000             NUM-UPDATE-RECS.                                     00050000
050100     DISPLAY 'UPDATES APPLIED . . . . . . . . : '                 00050100
050200             NUM-UPDATE-APPLIED.                                  00050200
050300     DISPLAY 'UPDATES REJECTED  . . . . . . . : '                 00050300
050400             NUM-UPDATE-REJECTED.                                 00050400
050500     DISPLAY '------------------------------------------------'.  00050500
050600 REPORT-TOTALS-EXIT.                                              00050600
050700     EXIT.                                                        00050700
050800*                                                                 00050800
050900 CLOSE-FILES-PROC.                                                00050900
051000*----------------                                                 00051000
051100     CLOSE SCHEDULE-UPDATE-REQUEST-FILE                           00051100
051200           SCHEDULE-MASTER-FILE                                   00051200
051300           SCHEDULE-MASTER-FILE-OUT                               00051300
051400           BUS-MASTER-FILE.                                       00051400
051500 CLOSE-FILES-EXIT.                                                00051500
051600     EXIT.                                                        00051600
