000100******************************************************************00000100
000200* SCHMSTR  --  TRAVEL SCHEDULE / SEAT INVENTORY MASTER RECORD    *00000200
000300*              ONE ENTRY PER SCHEDULED BUS DEPARTURE.            *00000300
000400*              CALLER SUPPLIES A ONE-WORD TAG (SEE THE COPY      *00000400
000500*              STATEMENT IN THE CALLING PROGRAM) THAT BECOMES    *00000500
000600*              THE DATA-NAME PREFIX FOR THIS COPY OF THE LAYOUT. *00000600
000700*                                                                *00000700
000800*   MAINTENANCE HISTORY                                         * 00000800
000900*   ----------------------------------------------------------  * 00000900
001000*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00001000
001100*   -------- ---- --------  ------------------------------      * 00001100
001200*   03/14/91 DWS  INIT      ORIGINAL LAYOUT FOR THE ROUTE        *00001200
001300*                           BOOKING / SEAT INVENTORY SUBSYSTEM.  *00001300
001400*   11/02/93 JMS  TKT4471   ADDED RECORD-STATUS INDICATOR AND    *00001400
001500*                           LAST-UPDATE STAMP FOR AUDIT TRAIL.   *00001500
001600*   07/19/99 RPK  Y2K-018   EXPANDED TIMESTAMP BREAKOUT TO A     *00001600
001700*                           4-DIGIT CENTURY (WAS 2-DIGIT YY).    *00001700
001800******************************************************************00001800
001900 01  :TAG:-SCHEDULE-MASTER.                                       00001900
002000     05  :TAG:-SCHEDULE-ID             PIC S9(9).                 00002000
002100     05  :TAG:-SOURCE-STATION-ID       PIC S9(9).                 00002100
002200     05  :TAG:-DEST-STATION-ID         PIC S9(9).                 00002200
002300     05  :TAG:-BUS-ID                  PIC S9(9).                 00002300
002400     05  :TAG:-SEAT-COST                PIC S9(7)V99.             00002400
002500     05  :TAG:-SEAT-COST-RD REDEFINES                             00002500
002600         :TAG:-SEAT-COST.                                         00002600
002700         10  :TAG:-SEAT-COST-WHOLE     PIC S9(7).                 00002700
002800         10  :TAG:-SEAT-COST-CENTS     PIC 99.                    00002800
002900     05  :TAG:-TOTAL-SEAT              PIC S9(4).                 00002900
003000     05  :TAG:-SEAT-BOOKED             PIC S9(4).                 00003000
003100     05  :TAG:-AVAILABLE-SEAT          PIC S9(4).                 00003100
003200     05  :TAG:-EST-DEPARTURE-TS        PIC X(19).                 00003200
003300     05  :TAG:-DEP-TS-RD REDEFINES                                00003300
003400         :TAG:-EST-DEPARTURE-TS.                                  00003400
003500         10  :TAG:-DEP-YYYY            PIC X(04).                 00003500
003600         10  FILLER                    PIC X(01).                 00003600
003700         10  :TAG:-DEP-MM              PIC X(02).                 00003700
003800         10  FILLER                    PIC X(01).                 00003800
003900         10  :TAG:-DEP-DD              PIC X(02).                 00003900
004000         10  FILLER                    PIC X(01).                 00004000
004100         10  :TAG:-DEP-HH              PIC X(02).                 00004100
004200         10  FILLER                    PIC X(01).                 00004200
004300         10  :TAG:-DEP-MI              PIC X(02).                 00004300
004400         10  FILLER                    PIC X(01).                 00004400
004500         10  :TAG:-DEP-SS              PIC X(02).                 00004500
004600     05  :TAG:-EST-ARRIVAL-TS          PIC X(19).                 00004600
004700     05  :TAG:-ARR-TS-RD REDEFINES                                00004700
004800         :TAG:-EST-ARRIVAL-TS.                                    00004800
004900         10  :TAG:-ARR-YYYY            PIC X(04).                 00004900
005000         10  FILLER                    PIC X(01).                 00005000
005100         10  :TAG:-ARR-MM              PIC X(02).                 00005100
005200         10  FILLER                    PIC X(01).                 00005200
005300         10  :TAG:-ARR-DD              PIC X(02).                 00005300
005400         10  FILLER                    PIC X(01).                 00005400
005500         10  :TAG:-ARR-HH              PIC X(02).                 00005500
005600         10  FILLER                    PIC X(01).                 00005600
005700         10  :TAG:-ARR-MI              PIC X(02).                 00005700
005800         10  FILLER                    PIC X(01).                 00005800
005900         10  :TAG:-ARR-SS              PIC X(02).                 00005900
006000     05  :TAG:-RECORD-STATUS           PIC X(01).                 00006000
006100         88  :TAG:-SCHEDULE-ACTIVE         VALUE 'A'.             00006100
006200         88  :TAG:-SCHEDULE-CANCELLED      VALUE 'C'.             00006200
006300     05  :TAG:-LAST-UPDATE-DATE        PIC X(08).                 00006300
006400     05  :TAG:-LAST-UPDATE-BY          PIC X(08).                 00006400
006500     05  FILLER                        PIC X(20).                 00006500

