000100******************************************************************00000100
000200* USRMSTR  --  RIDER/USER MASTER RECORD                          *00000200
000300*              EXISTENCE-ONLY REFERENCE DATA -- USED BY THE      *00000300
000400*              BOOKING PROGRAM ONLY TO CONFIRM A USER-ID IS ON   *00000400
000500*              FILE BEFORE A BOOKING IS CONFIRMED.               *00000500
000600*                                                                *00000600
000700*   MAINTENANCE HISTORY                                         * 00000700
000800*   ----------------------------------------------------------  * 00000800
000900*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00000900
001000*   -------- ---- --------  ------------------------------      * 00001000
001100*   04/02/91 DWS  INIT      ORIGINAL LAYOUT.                     *00001100
001200******************************************************************00001200
001300 01  :TAG:-USER-MASTER.                                           00001300
001400     05  :TAG:-USER-ID                 PIC S9(9).                 00001400
001500     05  :TAG:-USER-STATUS             PIC X(01).                 00001500
001600         88  :TAG:-USER-ACTIVE             VALUE 'A'.             00001600
001700         88  :TAG:-USER-INACTIVE           VALUE 'I'.             00001700
001800     05  FILLER                        PIC X(20).                 00001800

