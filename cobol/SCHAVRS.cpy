000100******************************************************************00000100
000200* SCHAVRS  --  SCHEDULE AVAILABILITY RESULT RECORD               *00000200
000300*              ONE LINE PER MATCHING SCHEDULE, PLUS ONE TRAILING *00000300
000400*              SUMMARY LINE PER SEARCH REQUEST (SEE THE          *00000400
000500*              REC-TYPE INDICATOR BELOW).                       * 00000500
000600*                                                                *00000600
000700*   MAINTENANCE HISTORY                                         * 00000700
000800*   ----------------------------------------------------------  * 00000800
000900*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00000900
001000*   -------- ---- --------  ------------------------------      * 00001000
001100*   05/06/92 DWS  INIT      ORIGINAL LAYOUT -- DETAIL LINES ONLY.*00001100
001200*   09/14/95 JMS  TKT5640   ADDED REC-TYPE AND THE SUMMARY-LINE  *00001200
001300*                           GROUP SO THE CALLER CAN SEE A MATCH  *00001300
001400*                           COUNT WITHOUT COUNTING DETAIL LINES. *00001400
001500******************************************************************00001500
001600 01  :TAG:-SCHEDULE-AVAILABILITY-RESULT.                          00001600
001700     05  :TAG:-REC-TYPE                PIC X(01).                 00001700
001800         88  :TAG:-REC-IS-DETAIL           VALUE 'D'.             00001800
001900         88  :TAG:-REC-IS-SUMMARY          VALUE 'S'.             00001900
002000     05  :TAG:-AVAIL-DETAIL.                                      00002000
002100         10  :TAG:-SCHEDULE-ID         PIC S9(9).                 00002100
002200         10  :TAG:-BUS-ID              PIC S9(9).                 00002200
002300         10  :TAG:-EST-DEPARTURE-TS    PIC X(19).                 00002300
002400         10  :TAG:-EST-ARRIVAL-TS      PIC X(19).                 00002400
002500         10  :TAG:-SEAT-COST           PIC S9(7)V99.              00002500
002600         10  :TAG:-AVAILABLE-SEAT      PIC S9(4).                 00002600
002700     05  :TAG:-AVAIL-SUMMARY REDEFINES                            00002700
002800         :TAG:-AVAIL-DETAIL.                                      00002800
002900         10  :TAG:-SEARCH-SOURCE-CODE  PIC X(10).                 00002900
003000         10  :TAG:-SEARCH-DEST-CODE    PIC X(10).                 00003000
003100         10  :TAG:-SEARCH-DATE         PIC X(10).                 00003100
003200         10  :TAG:-MATCH-COUNT         PIC S9(5).                 00003200
003300         10  FILLER                    PIC X(11).                 00003300
003400     05  FILLER                        PIC X(10).                 00003400

