000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF TRAILWAYS DATA SERVICES       *00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400******************************************************************00000400
000500* PROGRAM:  SCHAVAIL                                             *00000500
000600*                                                                *00000600
000700* AUTHOR :  DOUG STOUT                                           *00000700
000800*                                                                *00000800
000900* READS A SEQUENTIAL SCHEDULE-SEARCH-REQUEST FILE AND, FOR EACH  *00000900
001000* SOURCE/DESTINATION/DATE SEARCH, SCANS THE RESIDENT SCHEDULE    *00001000
001100* MASTER FOR DEPARTURES THAT MATCH, WRITING ONE AVAILABILITY     *00001100
001200* RESULT LINE PER MATCH PLUS A TRAILING SUMMARY LINE.            *00001200
001300* READ-ONLY AGAINST THE SCHEDULE AND STATION MASTERS -- NO       *00001300
001400* UPDATE FILE IS PRODUCED BY THIS PROGRAM.                       *00001400
001500*                                                                *00001500
001600* SISTER PROGRAM TO BKGCALC -- SEE REQUEST RTS-4472.             *00001600
001700******************************************************************00001700
001800*                                                                *00001800
001900*   MAINTENANCE HISTORY                                         * 00001900
002000*   ----------------------------------------------------------  * 00002000
002100*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00002100
002200*   -------- ---- --------  ------------------------------      * 00002200
002300*   04/09/91 DWS  RTS-4472  ORIGINAL PROGRAM.                    *00002300
002400*   09/14/95 JMS  TKT5640   ADDED THE SUMMARY LINE SO THE        *00002400
002500*                           CALLER DOES NOT HAVE TO COUNT        *00002500
002600*                           DETAIL LINES ITSELF.                 *00002600
002700*   07/19/99 RPK  Y2K-018   EXPANDED DATE-WINDOW ARITHMETIC TO   *00002700
002800*                           4-DIGIT CENTURY THROUGHOUT.          *00002800
002900*   02/02/00 RPK  Y2K-018   Y2K WARRANTY SIGN-OFF.  RETESTED     *00002900
003000*                           OVER THE CENTURY ROLLOVER WEEKEND.   *00003000
003100*   09/22/04 BTH  TKT7355   SAME-DAY SEARCH LEAD TIME CHANGED    *00003100
003200*                           TO A FULL HOUR PER MARKETING.        *00003200
003300*   11/18/05 LMF  TKT7402   REJECT MESSAGE NOW NAMES WHICHEVER   *00003300
003400*                           STATION CODE (SOURCE OR DEST) THAT   *00003400
003500*                           ACTUALLY FAILED LOOKUP, INSTEAD OF   *00003500
003600*                           ALWAYS BLAMING THE SOURCE CODE.      *00003600
003700******************************************************************00003700
003800 IDENTIFICATION DIVISION.                                         00003800
003900******************************************************************00003900
004000 PROGRAM-ID.  SCHAVAIL.                                           00004000
004100 AUTHOR. DOUG STOUT.                                              00004100
004200 INSTALLATION. TRAILWAYS DATA SERVICES.                           00004200
004300 DATE-WRITTEN. 04/09/91.                                          00004300
004400 DATE-COMPILED. 09/22/04.                                         00004400
004500 SECURITY. NON-CONFIDENTIAL.                                      00004500
004600*                                                                 00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER. IBM-390.                                        00004900
005000 OBJECT-COMPUTER. IBM-390.                                        00005000
005100 SPECIAL-NAMES.                                                   00005100
005200     C01 IS TOP-OF-FORM                                           00005200
005300     CLASS NUMERIC-ID IS '0' THRU '9'.                            00005300
005400*                                                                 00005400
005500 INPUT-OUTPUT SECTION.                                            00005500
005600 FILE-CONTROL.                                                    00005600
005700*                                                                 00005700
005800     SELECT SCHEDULE-SEARCH-REQUEST-FILE ASSIGN TO SCHSRIN        00005800
005900         ACCESS IS SEQUENTIAL                                     00005900
006000         FILE STATUS IS WS-SCHSR-STATUS.                          00006000
006100*                                                                 00006100
006200     SELECT SCHEDULE-AVAILABILITY-RESULT-FILE ASSIGN TO SCHAVOT   00006200
006300         ACCESS IS SEQUENTIAL                                     00006300
006400         FILE STATUS IS WS-SCHAV-STATUS.                          00006400
006500*                                                                 00006500
006600     SELECT SCHEDULE-MASTER-FILE ASSIGN TO SCHMSTIN               00006600
006700         ACCESS IS SEQUENTIAL                                     00006700
006800         FILE STATUS IS WS-SCHMI-STATUS.                          00006800
006900*                                                                 00006900
007000     SELECT STATION-MASTER-FILE ASSIGN TO STNMSTIN                00007000
007100         ACCESS IS SEQUENTIAL                                     00007100
007200         FILE STATUS IS WS-STNMI-STATUS.                          00007200
007300*                                                                 00007300
007400******************************************************************00007400
007500 DATA DIVISION.                                                   00007500
007600 FILE SECTION.                                                    00007600
007700*                                                                 00007700
007800 FD  SCHEDULE-SEARCH-REQUEST-FILE                                 00007800
007900     RECORDING MODE IS F.                                         00007900
008000 COPY SCHSRCH REPLACING ==:TAG:== BY ==SSR==.                     00008000
008100*                                                                 00008100
008200 FD  SCHEDULE-AVAILABILITY-RESULT-FILE                            00008200
008300     RECORDING MODE IS F.                                         00008300
008400 COPY SCHAVRS REPLACING ==:TAG:== BY ==SAR==.                     00008400
008500*                                                                 00008500
008600 FD  SCHEDULE-MASTER-FILE                                         00008600
008700     RECORDING MODE IS F.                                         00008700
008800 COPY SCHMSTR REPLACING ==:TAG:== BY ==SCHMI==.                   00008800
008900*                                                                 00008900
009000 FD  STATION-MASTER-FILE                                          00009000
009100     RECORDING MODE IS F.                                         00009100
009200 COPY STNMSTR REPLACING ==:TAG:== BY ==STNI==.                    00009200
009300*                                                                 00009300
009400******************************************************************00009400
009500 WORKING-STORAGE SECTION.                                         00009500
009600******************************************************************00009600
009700*                                                                 00009700
009800 01  SYSTEM-DATE-AND-TIME.                                        00009800
009900     05  CURRENT-DATE.                                            00009900
010000         10  CURRENT-YEAR            PIC 9(2).                    00010000
010100         10  CURRENT-MONTH           PIC 9(2).                    00010100
010200         10  CURRENT-DAY             PIC 9(2).                    00010200
010300     05  WS-CUR-CCYY                 PIC 9(04)  VALUE 0.          00010300
010400     05  CURRENT-TIME.                                            00010400
010500         10  CURRENT-HOUR            PIC 9(2).                    00010500
010600         10  CURRENT-MINUTE          PIC 9(2).                    00010600
010700         10  CURRENT-SECOND          PIC 9(2).                    00010700
010800         10  CURRENT-HNDSEC          PIC 9(2).                    00010800
010900     05  CURRENT-TIMESTAMP-X.                                     00010900
011000         10  CTS-YYYY                PIC X(04).                   00011000
011100         10  FILLER                  PIC X(01) VALUE '-'.         00011100
011200         10  CTS-MM                  PIC X(02).                   00011200
011300         10  FILLER                  PIC X(01) VALUE '-'.         00011300
011400         10  CTS-DD                  PIC X(02).                   00011400
011500         10  FILLER                  PIC X(01) VALUE 'T'.         00011500
011600         10  CTS-HH                  PIC X(02).                   00011600
011700         10  FILLER                  PIC X(01) VALUE ':'.         00011700
011800         10  CTS-MI                  PIC X(02).                   00011800
011900         10  FILLER                  PIC X(01) VALUE ':'.         00011900
012000         10  CTS-SS                  PIC X(02).                   00012000
012100     05  WS-CURRENT-DATE-X.                                       00012100
012200         10  CDX-YYYY                PIC X(04).                   00012200
012300         10  FILLER                  PIC X(01) VALUE '-'.         00012300
012400         10  CDX-MM                  PIC X(02).                   00012400
012500         10  FILLER                  PIC X(01) VALUE '-'.         00012500
012600         10  CDX-DD                  PIC X(02).                   00012600
012700     05  FILLER                      PIC X(04).                   00012700
012800*                                                                 00012800
012900*   CUMULATIVE DAYS PRIOR TO EACH MONTH (NON-LEAP), USED BY       00012900
013000*   460-CALC-DAY-NUMBER TO BUILD AN APPROXIMATE SERIAL DAY        00013000
013100*   NUMBER FOR THE 30-DAY SEARCH WINDOW CHECK.                    00013100
013200 01  WS-MONTH-TABLE-X.                                            00013200
013300     05  FILLER   PIC X(36) VALUE                                 00013300
013400         '000031059090120151181212243273304334'.                  00013400
013500 01  WS-MONTH-TABLE-RD REDEFINES WS-MONTH-TABLE-X.                00013500
013600     05  WS-CUM-DAYS     OCCURS 12 TIMES PIC 9(03).               00013600
013700*                                                                 00013700
013800 01  WS-FIELDS.                                                   00013800
013900     05  WS-SCHSR-STATUS         PIC X(2)  VALUE SPACES.          00013900
014000     05  WS-SCHAV-STATUS         PIC X(2)  VALUE SPACES.          00014000
014100     05  WS-SCHMI-STATUS         PIC X(2)  VALUE SPACES.          00014100
014200     05  WS-STNMI-STATUS         PIC X(2)  VALUE SPACES.          00014200
014300     05  WS-SRCH-EOF             PIC X     VALUE 'N'.             00014300
014400     05  WS-SCHMI-EOF            PIC X     VALUE 'N'.             00014400
014500     05  WS-STNMI-EOF            PIC X     VALUE 'N'.             00014500
014600     05  WS-REQUEST-OK           PIC X     VALUE 'Y'.             00014600
014700     05  WS-REJECT-MSG           PIC X(70) VALUE SPACES.          00014700
014800     05  WS-SRC-STN-FOUND        PIC X     VALUE 'N'.             00014800
014900         88  SRC-STN-WAS-FOUND       VALUE 'Y'.                   00014900
015000     05  WS-DST-STN-FOUND        PIC X     VALUE 'N'.             00015000
015100         88  DST-STN-WAS-FOUND       VALUE 'Y'.                   00015100
015200     05  FILLER                  PIC X(05) VALUE SPACES.          00015200
015300*                                                                 00015300
015400 01  WORK-VARIABLES.                                              00015400
015500     05  WS-SCH-COUNT          PIC S9(5)   COMP-3  VALUE +0.      00015500
015600     05  WS-SCH-IX             PIC S9(5)   COMP    VALUE +0.      00015600
015700     05  WS-STN-COUNT          PIC S9(5)   COMP-3  VALUE +0.      00015700
015800     05  WS-STN-IX             PIC S9(5)   COMP    VALUE +0.      00015800
015900     05  WS-SRC-STATION-ID     PIC S9(9)   COMP-3  VALUE +0.      00015900
016000     05  WS-DST-STATION-ID     PIC S9(9)   COMP-3  VALUE +0.      00016000
016100     05  WS-MATCH-COUNT        PIC S9(5)   COMP    VALUE +0.      00016100
016200     05  WS-EFF-YYYY           PIC 9(04)   VALUE 0.               00016200
016300     05  WS-EFF-MM             PIC 9(02)   VALUE 0.               00016300
016400     05  WS-EFF-DD             PIC 9(02)   VALUE 0.               00016400
016500     05  WS-EFF-HOUR           PIC 9(02)   VALUE 0.               00016500
016600     05  WS-MAX-SEARCH-DAYS    PIC S9(3)   COMP    VALUE +30.     00016600
016700     05  WS-CALC-YYYY          PIC 9(04)   VALUE 0.               00016700
016800     05  WS-CALC-MM            PIC 9(02)   VALUE 0.               00016800
016900     05  WS-CALC-MM-IX         PIC S9(3)   COMP    VALUE +0.      00016900
017000     05  WS-CALC-DD            PIC 9(02)   VALUE 0.               00017000
017100     05  WS-CALC-DAYNUM        PIC S9(9)   COMP-3  VALUE +0.      00017100
017200     05  WS-CUR-DAYNUM         PIC S9(9)   COMP-3  VALUE +0.      00017200
017300     05  WS-EFF-DAYNUM         PIC S9(9)   COMP-3  VALUE +0.      00017300
017400     05  WS-DATE-DIFF-DAYS     PIC S9(5)   COMP-3  VALUE +0.      00017400
017500     05  WS-LEAP-TEST-Q        PIC S9(5)   COMP    VALUE +0.      00017500
017600     05  WS-LEAP-TEST-R        PIC S9(5)   COMP    VALUE +0.      00017600
017700     05  FILLER                PIC X(05)   VALUE SPACES.          00017700
017800*                                                                 00017800
017900 01  REPORT-TOTALS.                                               00017900
018000     05  NUM-SEARCH-RECS       PIC S9(9)   COMP-3  VALUE +0.      00018000
018100     05  NUM-SEARCH-REJECTED   PIC S9(9)   COMP-3  VALUE +0.      00018100
018200     05  NUM-SCHEDULES-MATCHED PIC S9(9)   COMP-3  VALUE +0.      00018200
018300     05  FILLER                PIC X(05)   VALUE SPACES.          00018300
018400*                                                                 00018400
018500*   SCHEDULE MASTER HELD RESIDENT IN WORKING STORAGE, READ-ONLY.  00018500
018600 01  SCH-TABLE.                                                   00018600
018700     05  SCH-ENTRY OCCURS 500 TIMES.                              00018700
018800         COPY SCHMSTR REPLACING ==:TAG:== BY ==SCH==.             00018800
018900*                                                                 00018900
019000*   STATION MASTER HELD RESIDENT FOR CODE-TO-ID RESOLUTION.       00019000
019100 01  STN-TABLE.                                                   00019100
019200     05  STN-ENTRY OCCURS 200 TIMES.                              00019200
019300         COPY STNMSTR REPLACING ==:TAG:== BY ==STN==.             00019300
019400*                                                                 00019400
019500 01  WS-SEARCH-RESULT.                                            00019500
019600     COPY SCHAVRS REPLACING ==:TAG:== BY ==WS-SAR==.              00019600
019700*                                                                 00019700
019800******************************************************************00019800
019900 PROCEDURE DIVISION.                                              00019900
020000******************************************************************00020000
020100*                                                                 00020100
020200 000-MAIN.                                                        00020200
020300     ACCEPT CURRENT-DATE FROM DATE.                               00020300
020400     ACCEPT CURRENT-TIME FROM TIME.                               00020400
020500*                                                                 00020500
020600*    Y2K-018 CENTURY WINDOW -- 2-DIGIT YEARS BELOW 50 ARE TAKEN   00020600
020700*    AS 20XX, OTHERWISE 19XX.  SAME WINDOW CALCCOST/SCHCREAT USE. 00020700
020800     IF CURRENT-YEAR < 50                                         00020800
020900         COMPUTE WS-CUR-CCYY = 2000 + CURRENT-YEAR                00020900
021000     ELSE                                                         00021000
021100         COMPUTE WS-CUR-CCYY = 1900 + CURRENT-YEAR                00021100
021200     END-IF.                                                      00021200
021300     MOVE WS-CUR-CCYY TO CTS-YYYY CDX-YYYY.                       00021300
021400     MOVE CURRENT-MONTH TO CTS-MM CDX-MM.                         00021400
021500     MOVE CURRENT-DAY   TO CTS-DD CDX-DD.                         00021500
021600     MOVE CURRENT-HOUR   TO CTS-HH.                               00021600
021700     MOVE CURRENT-MINUTE TO CTS-MI.                               00021700
021800     MOVE CURRENT-SECOND TO CTS-SS.                               00021800
021900*                                                                 00021900
022000     DISPLAY 'SCHAVAIL STARTED DATE = ' CURRENT-MONTH '/'         00022000
022100             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00022100
022200*                                                                 00022200
022300     PERFORM 700-OPEN-FILES.                                      00022300
022400     PERFORM 810-LOAD-SCHEDULES.                                  00022400
022500     PERFORM 815-LOAD-STATIONS.                                   00022500
022600*                                                                 00022600
022700     PERFORM 720-READ-SEARCH-REQUEST.                             00022700
022800     PERFORM 100-PROCESS-SEARCHES                                 00022800
022900         UNTIL WS-SRCH-EOF = 'Y'.                                 00022900
023000*                                                                 00023000
023100     PERFORM 900-REPORT-TOTALS.                                   00023100
023200     PERFORM 790-CLOSE-FILES.                                     00023200
023300*                                                                 00023300
023400     GOBACK.                                                      00023400
023500*                                                                 00023500
023600 100-PROCESS-SEARCHES.                                            00023600
023700     ADD +1 TO NUM-SEARCH-RECS.                                   00023700
023800     MOVE 'Y' TO WS-REQUEST-OK.                                   00023800
023900     MOVE SPACES TO WS-REJECT-MSG.                                00023900
024000     MOVE 0 TO WS-MATCH-COUNT.                                    00024000
024100*                                                                 00024100
024200     PERFORM 200-VALIDATE-REQUEST.                                00024200
024300     IF WS-REQUEST-OK = 'Y'                                       00024300
024400         PERFORM 300-FIND-STATIONS                                00024400
024500     END-IF.                                                      00024500
024600     IF WS-REQUEST-OK = 'Y'                                       00024600
024700         PERFORM 400-EDIT-SEARCH-DATE                             00024700
024800     END-IF.                                                      00024800
024900     IF WS-REQUEST-OK = 'Y'                                       00024900
025000         PERFORM 500-APPLY-DATE-WINDOW                            00025000
025100     END-IF.                                                      00025100
025200     IF WS-REQUEST-OK = 'Y'                                       00025200
025300         PERFORM 600-FIND-MATCHES                                 00025300
025400         IF WS-MATCH-COUNT = 0                                    00025400
025500             DISPLAY 'NO SCHEDULES MATCHED FOR ' SSR-SOURCE-CODE  00025500
025600                     ' TO ' SSR-DEST-CODE ' ON ' SSR-SEARCH-DATE  00025600
025700         END-IF                                                   00025700
025800         PERFORM 650-WRITE-SUMMARY-LINE                           00025800
025900     ELSE                                                         00025900
026000         ADD +1 TO NUM-SEARCH-REJECTED                            00026000
026100         DISPLAY 'SEARCH REJECTED: ' WS-REJECT-MSG                00026100
026200     END-IF.                                                      00026200
026300*                                                                 00026300
026400     PERFORM 720-READ-SEARCH-REQUEST.                             00026400
026500*                                                                 00026500
026600 200-VALIDATE-REQUEST.                                            00026600
026700     IF SSR-SOURCE-CODE = SPACES                                  00026700
026800         MOVE 'N' TO WS-REQUEST-OK                                00026800
026900         MOVE 'Source station code is required' TO WS-REJECT-MSG  00026900
027000     END-IF.                                                      00027000
027100     IF WS-REQUEST-OK = 'Y' AND SSR-DEST-CODE = SPACES            00027100
027200         MOVE 'N' TO WS-REQUEST-OK                                00027200
027300         MOVE 'Destination station code is required'              00027300
027400             TO WS-REJECT-MSG                                     00027400
027500     END-IF.                                                      00027500
027600     IF WS-REQUEST-OK = 'Y' AND SSR-SEARCH-DATE = SPACES          00027600
027700         MOVE 'N' TO WS-REQUEST-OK                                00027700
027800         MOVE 'Search date is required' TO WS-REJECT-MSG          00027800
027900     END-IF.                                                      00027900
028000*                                                                 00028000
028100 300-FIND-STATIONS.                                               00028100
028200     MOVE 'N' TO WS-SRC-STN-FOUND.                                00028200
028300     MOVE 'N' TO WS-DST-STN-FOUND.                                00028300
028400     PERFORM 305-TEST-ONE-STATION                                 00028400
028500         VARYING WS-STN-IX FROM 1 BY 1                            00028500
028600         UNTIL WS-STN-IX > WS-STN-COUNT                           00028600
028700            OR (SRC-STN-WAS-FOUND AND DST-STN-WAS-FOUND).         00028700
028800     IF NOT SRC-STN-WAS-FOUND                                     00028800
028900         MOVE 'N' TO WS-REQUEST-OK                                00028900
029000         STRING 'Invalid source station code '                    00029000
029100                 DELIMITED BY SIZE                                00029100
029200                 SSR-SOURCE-CODE DELIMITED BY SIZE                00029200
029300             INTO WS-REJECT-MSG                                   00029300
029400     ELSE                                                         00029400
029500         IF NOT DST-STN-WAS-FOUND                                 00029500
029600             MOVE 'N' TO WS-REQUEST-OK                            00029600
029700             STRING 'Invalid destination station code '           00029700
029800                     DELIMITED BY SIZE                            00029800
029900                     SSR-DEST-CODE DELIMITED BY SIZE              00029900
030000                 INTO WS-REJECT-MSG                               00030000
030100         END-IF                                                   00030100
030200     END-IF.                                                      00030200
030300     IF WS-REQUEST-OK = 'Y' AND SSR-SOURCE-CODE = SSR-DEST-CODE   00030300
030400         MOVE 'N' TO WS-REQUEST-OK                                00030400
030500         STRING 'Source and destination station codes cannot '    00030500
030600                 DELIMITED BY SIZE                                00030600
030700                 'be the same' DELIMITED BY SIZE                  00030700
030800             INTO WS-REJECT-MSG                                   00030800
030900     END-IF.                                                      00030900
031000*                                                                 00031000
031100 305-TEST-ONE-STATION.                                            00031100
031200     IF STN-STATION-CODE (WS-STN-IX) = SSR-SOURCE-CODE            00031200
031300         MOVE 'Y' TO WS-SRC-STN-FOUND                             00031300
031400         MOVE STN-STATION-ID (WS-STN-IX) TO WS-SRC-STATION-ID     00031400
031500     END-IF.                                                      00031500
031600     IF STN-STATION-CODE (WS-STN-IX) = SSR-DEST-CODE              00031600
031700         MOVE 'Y' TO WS-DST-STN-FOUND                             00031700
031800         MOVE STN-STATION-ID (WS-STN-IX) TO WS-DST-STATION-ID     00031800
031900     END-IF.                                                      00031900
032000*                                                                 00032000
032100 400-EDIT-SEARCH-DATE.                                            00032100
032200     IF SSR-SRCH-YYYY NUMERIC AND SSR-SRCH-MM NUMERIC             00032200
032300             AND SSR-SRCH-DD NUMERIC                              00032300
032400         CONTINUE                                                 00032400
032500     ELSE                                                         00032500
032600         MOVE 'N' TO WS-REQUEST-OK                                00032600
032700         MOVE 'Invalid date format' TO WS-REJECT-MSG              00032700
032800     END-IF.                                                      00032800
032900*                                                                 00032900
033000 500-APPLY-DATE-WINDOW.                                           00033000
033100     IF SSR-SEARCH-DATE (1:10) < WS-CURRENT-DATE-X                00033100
033200         MOVE 'N' TO WS-REQUEST-OK                                00033200
033300         MOVE 'Cannot search for schedules in the past'           00033300
033400             TO WS-REJECT-MSG                                     00033400
033500     ELSE                                                         00033500
033600         IF SSR-SEARCH-DATE (1:10) = WS-CURRENT-DATE-X            00033600
033700             PERFORM 510-CALC-SAME-DAY-WINDOW                     00033700
033800         ELSE                                                     00033800
033900             PERFORM 520-CALC-FUTURE-WINDOW                       00033900
034000         END-IF                                                   00034000
034100     END-IF.                                                      00034100
034200*                                                                 00034200
034300*    SAME-DAY SEARCH -- EFFECTIVE TIMESTAMP IS CURRENT TIME PLUS  00034300
034400*    THE ONE-HOUR MINIMUM LEAD TIME.  PER RTS-4472 THE MATCH      00034400
034500*    PREDICATE IN 605-TEST-ONE-SCHEDULE STILL COMPARES AGAINST    00034500
034600*    CURRENT-TIMESTAMP-X, NOT THIS VALUE -- DO NOT "OPTIMIZE"     00034600
034700*    THAT COMPARISON TO USE THE LEAD TIME, MARKETING WANTS THE    00034700
034800*    LITERAL BEHAVIOR BELOW.                                      00034800
034900 510-CALC-SAME-DAY-WINDOW.                                        00034900
035000     MOVE WS-CUR-CCYY    TO WS-EFF-YYYY.                          00035000
035100     MOVE CURRENT-MONTH  TO WS-EFF-MM.                            00035100
035200     MOVE CURRENT-DAY    TO WS-EFF-DD.                            00035200
035300     COMPUTE WS-EFF-HOUR = CURRENT-HOUR + 1.                      00035300
035400     IF WS-EFF-HOUR > 23                                          00035400
035500         MOVE 0 TO WS-EFF-HOUR                                    00035500
035600     END-IF.                                                      00035600
035700*                                                                 00035700
035800 520-CALC-FUTURE-WINDOW.                                          00035800
035900     MOVE SSR-SRCH-YYYY  TO WS-EFF-YYYY.                          00035900
036000     MOVE SSR-SRCH-MM    TO WS-EFF-MM.                            00036000
036100     MOVE SSR-SRCH-DD    TO WS-EFF-DD.                            00036100
036200*                                                                 00036200
036300     MOVE WS-CUR-CCYY    TO WS-CALC-YYYY.                         00036300
036400     MOVE CURRENT-MONTH  TO WS-CALC-MM.                           00036400
036500     MOVE CURRENT-DAY    TO WS-CALC-DD.                           00036500
036600     PERFORM 460-CALC-DAY-NUMBER.                                 00036600
036700     MOVE WS-CALC-DAYNUM TO WS-CUR-DAYNUM.                        00036700
036800*                                                                 00036800
036900     MOVE WS-EFF-YYYY    TO WS-CALC-YYYY.                         00036900
037000     MOVE WS-EFF-MM      TO WS-CALC-MM.                           00037000
037100     MOVE WS-EFF-DD      TO WS-CALC-DD.                           00037100
037200     PERFORM 460-CALC-DAY-NUMBER.                                 00037200
037300     MOVE WS-CALC-DAYNUM TO WS-EFF-DAYNUM.                        00037300
037400*                                                                 00037400
037500     COMPUTE WS-DATE-DIFF-DAYS = WS-EFF-DAYNUM - WS-CUR-DAYNUM.   00037500
037600     IF WS-DATE-DIFF-DAYS > WS-MAX-SEARCH-DAYS                    00037600
037700         MOVE 'N' TO WS-REQUEST-OK                                00037700
037800         STRING 'Cannot search for schedules more than one '      00037800
037900                 DELIMITED BY SIZE                                00037900
038000                 'month in the future' DELIMITED BY SIZE          00038000
038100             INTO WS-REJECT-MSG                                   00038100
038200     END-IF.                                                      00038200
038300*                                                                 00038300
038400*    APPROXIMATE GREGORIAN SERIAL-DAY NUMBER FOR A YYYY/MM/DD     00038400
038500*    DATE, GOOD ENOUGH FOR A SIMPLE DAY-COUNT DIFFERENCE -- THIS  00038500
038600*    SHOP'S USUAL TRICK, SEE ALSO WRKSFINL'S DATE ARITHMETIC.     00038600
038700 460-CALC-DAY-NUMBER.                                             00038700
038800     MOVE WS-CALC-MM TO WS-CALC-MM-IX.                            00038800
038900     COMPUTE WS-CALC-DAYNUM =                                     00038900
039000         (WS-CALC-YYYY * 365) + (WS-CALC-YYYY / 4)                00039000
039100         - (WS-CALC-YYYY / 100) + (WS-CALC-YYYY / 400)            00039100
039200         + WS-CUM-DAYS (WS-CALC-MM-IX) + WS-CALC-DD.              00039200
039300     IF WS-CALC-MM-IX > 2                                         00039300
039400         DIVIDE WS-CALC-YYYY BY 4 GIVING WS-LEAP-TEST-Q           00039400
039500             REMAINDER WS-LEAP-TEST-R                             00039500
039600         IF WS-LEAP-TEST-R = 0                                    00039600
039700             ADD 1 TO WS-CALC-DAYNUM                              00039700
039800         END-IF                                                   00039800
039900     END-IF.                                                      00039900
040000*                                                                 00040000
040100 600-FIND-MATCHES.                                                00040100
040200     PERFORM 605-TEST-ONE-SCHEDULE                                00040200
040300         VARYING WS-SCH-IX FROM 1 BY 1                            00040300
040400         UNTIL WS-SCH-IX > WS-SCH-COUNT.                          00040400
040500*                                                                 00040500
040600 605-TEST-ONE-SCHEDULE.                                           00040600
040700     IF SCH-SOURCE-STATION-ID (WS-SCH-IX) = WS-SRC-STATION-ID     00040700
040800         AND SCH-DEST-STATION-ID (WS-SCH-IX) = WS-DST-STATION-ID  00040800
040900         AND SCH-EST-ARRIVAL-TS (WS-SCH-IX) > CURRENT-TIMESTAMP-X 00040900
041000         PERFORM 610-WRITE-DETAIL-LINE                            00041000
041100     END-IF.                                                      00041100
041200*                                                                 00041200
041300 610-WRITE-DETAIL-LINE.                                           00041300
041400     ADD +1 TO WS-MATCH-COUNT.                                    00041400
041500     ADD +1 TO NUM-SCHEDULES-MATCHED.                             00041500
041600     MOVE 'D'                               TO WS-SAR-REC-TYPE.   00041600
041700     MOVE SCH-SCHEDULE-ID (WS-SCH-IX)        TO                   00041700
041800         WS-SAR-SCHEDULE-ID.                                      00041800
041900     MOVE SCH-BUS-ID (WS-SCH-IX)             TO WS-SAR-BUS-ID.    00041900
042000     MOVE SCH-EST-DEPARTURE-TS (WS-SCH-IX)   TO                   00042000
042100         WS-SAR-EST-DEPARTURE-TS.                                 00042100
042200     MOVE SCH-EST-ARRIVAL-TS (WS-SCH-IX)     TO                   00042200
042300         WS-SAR-EST-ARRIVAL-TS.                                   00042300
042400     MOVE SCH-SEAT-COST (WS-SCH-IX)          TO WS-SAR-SEAT-COST. 00042400
042500     MOVE SCH-AVAILABLE-SEAT (WS-SCH-IX)     TO                   00042500
042600         WS-SAR-AVAILABLE-SEAT.                                   00042600
042700     WRITE SAR-SCHEDULE-AVAILABILITY-RESULT                       00042700
042800         FROM WS-SEARCH-RESULT.                                   00042800
042900*                                                                 00042900
043000 650-WRITE-SUMMARY-LINE.                                          00043000
043100     MOVE SPACES TO WS-SEARCH-RESULT.                             00043100
043200     MOVE 'S'                TO WS-SAR-REC-TYPE.                  00043200
043300     MOVE SSR-SOURCE-CODE    TO WS-SAR-SEARCH-SOURCE-CODE.        00043300
043400     MOVE SSR-DEST-CODE      TO WS-SAR-SEARCH-DEST-CODE.          00043400
043500     MOVE SSR-SEARCH-DATE    TO WS-SAR-SEARCH-DATE.               00043500
043600     MOVE WS-MATCH-COUNT     TO WS-SAR-MATCH-COUNT.               00043600
043700     WRITE SAR-SCHEDULE-AVAILABILITY-RESULT                       00043700
043800         FROM WS-SEARCH-RESULT.                                   00043800
043900*                                                                 00043900
044000 700-OPEN-FILES.                                                  00044000
044100     OPEN INPUT  SCHEDULE-SEARCH-REQUEST-FILE                     00044100
044200                 SCHEDULE-MASTER-FILE                             00044200
044300                 STATION-MASTER-FILE                              00044300
044400          OUTPUT SCHEDULE-AVAILABILITY-RESULT-FILE.               00044400
044500     IF WS-SCHSR-STATUS NOT = '00'                                00044500
044600         DISPLAY 'ERROR OPENING SEARCH REQUEST FILE. RC:'         00044600
044700                 WS-SCHSR-STATUS                                  00044700
044800         MOVE 16 TO RETURN-CODE                                   00044800
044900         MOVE 'Y' TO WS-SRCH-EOF                                  00044900
045000     END-IF.                                                      00045000
045100*                                                                 00045100
045200 710-READ-STATION-FILE.                                           00045200
045300     READ STATION-MASTER-FILE                                     00045300
045400         AT END MOVE 'Y' TO WS-STNMI-EOF.                         00045400
045500     EVALUATE WS-STNMI-STATUS                                     00045500
045600         WHEN '00'                                                00045600
045700             CONTINUE                                             00045700
045800         WHEN '10'                                                00045800
045900             MOVE 'Y' TO WS-STNMI-EOF                             00045900
046000         WHEN OTHER                                               00046000
046100             DISPLAY 'ERROR READING STATION MASTER FILE. RC:'     00046100
046200                     WS-STNMI-STATUS                              00046200
046300             MOVE 'Y' TO WS-STNMI-EOF                             00046300
046400     END-EVALUATE.                                                00046400
046500*                                                                 00046500
046600 720-READ-SEARCH-REQUEST.                                         00046600
046700     READ SCHEDULE-SEARCH-REQUEST-FILE                            00046700
046800         AT END MOVE 'Y' TO WS-SRCH-EOF.                          00046800
046900     EVALUATE WS-SCHSR-STATUS                                     00046900
047000         WHEN '00'                                                00047000
047100             CONTINUE                                             00047100
047200         WHEN '10'                                                00047200
047300             MOVE 'Y' TO WS-SRCH-EOF                              00047300
047400         WHEN OTHER                                               00047400
047500             DISPLAY 'ERROR READING SEARCH REQUEST FILE. RC:'     00047500
047600                     WS-SCHSR-STATUS                              00047600
047700             MOVE 'Y' TO WS-SRCH-EOF                              00047700
047800     END-EVALUATE.                                                00047800
047900*                                                                 00047900
048000 730-READ-SCHEDULE-FILE.                                          00048000
048100     READ SCHEDULE-MASTER-FILE                                    00048100
048200         AT END MOVE 'Y' TO WS-SCHMI-EOF.                         00048200
048300     EVALUATE WS-SCHMI-STATUS                                     00048300
048400         WHEN '00'                                                00048400
048500             CONTINUE                                             00048500
048600         WHEN '10'                                                00048600
048700             MOVE 'Y' TO WS-SCHMI-EOF                             00048700
048800         WHEN OTHER                                               00048800
048900             DISPLAY 'ERROR READING SCHEDULE MASTER FILE. RC:'    00048900
049000                     WS-SCHMI-STATUS                              00049000
049100             MOVE 'Y' TO WS-SCHMI-EOF                             00049100
049200     END-EVALUATE.                                                00049200
049300*                                                                 00049300
049400 790-CLOSE-FILES.                                                 00049400
049500     CLOSE SCHEDULE-SEARCH-REQUEST-FILE                           00049500
049600           SCHEDULE-AVAILABILITY-RESULT-FILE                      00049600
049700           SCHEDULE-MASTER-FILE                                   00049700
049800           STATION-MASTER-FILE.                                   00049800
049900*                                                                 00049900
050000 810-LOAD-SCHEDULES.                                              00050000
050100     PERFORM 730-READ-SCHEDULE-FILE.                              00050100
050200     PERFORM 811-LOAD-ONE-SCHEDULE                                00050200
050300         UNTIL WS-SCHMI-EOF = 'Y'.                                00050300
050400*                                                                 00050400
050500 811-LOAD-ONE-SCHEDULE.                                           00050500
050600     ADD +1 TO WS-SCH-COUNT.                                      00050600
050700     MOVE SCHMI-SCHEDULE-MASTER                                   00050700
050800         TO SCH-ENTRY (WS-SCH-COUNT).                             00050800
050900     PERFORM 730-READ-SCHEDULE-FILE.                              00050900
051000*                                                                 00051000
051100 815-LOAD-STATIONS.                                               00051100
051200     PERFORM 710-READ-STATION-FILE.                               00051200
051300     PERFORM 816-LOAD-ONE-STATION                                 00051300
051400         UNTIL WS-STNMI-EOF = 'Y'.                                00051400
051500*                                                                 00051500
051600 816-LOAD-ONE-STATION.                                            00051600
051700     ADD +1 TO WS-STN-COUNT.                                      00051700
051800     MOVE STNI-STATION-MASTER                                     00051800
051900         TO STN-ENTRY (WS-STN-COUNT).                             00051900
052000     PERFORM 710-READ-STATION-FILE.                               00052000
052100*                                                                 00052100
052200 900-REPORT-TOTALS.                                               00052200
052300     DISPLAY '------------------------------------------------'.  00052300
052400     DISPLAY 'SCHAVAIL CONTROL TOTALS'.                           00052400
052500     DISPLAY 'SEARCH REQUESTS READ  . . . . . : ' NUM-SEARCH-RECS.00052500
052600     DISPLAY 'SEARCHES REJECTED . . . . . . . : '                 00052600
052700             NUM-SEARCH-REJECTED.                                 00052700
052800     DISPLAY 'SCHEDULES MATCHED . . . . . . . : '                 00052800
052900             NUM-SCHEDULES-MATCHED.                               00052900
053000     DISPLAY '------------------------------------------------'.  00053000
