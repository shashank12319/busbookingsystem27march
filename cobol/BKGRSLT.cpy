000100******************************************************************00000100
000200* BKGRSLT  --  BOOKING RESULT RECORD                             *00000200
000300*              ONE OUTPUT LINE PER BOOKING REQUEST PROCESSED,    *00000300
000400*              CONFIRMED OR REJECTED.                            *00000400
000500*                                                                *00000500
000600*   MAINTENANCE HISTORY                                         * 00000600
000700*   ----------------------------------------------------------  * 00000700
000800*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00000800
000900*   -------- ---- --------  ------------------------------      * 00000900
001000*   04/02/91 DWS  INIT      ORIGINAL LAYOUT.                     *00001000
001100*   08/30/94 JMS  TKT5120   ADDED ADDON-AMT BREAKOUT WHEN THE    *00001100
001200*                           ADDON UPSELL PILOT WENT LIVE.        *00001200
001300*   03/11/97 JMS  TKT6004   ADDED REJECT-REASON TEXT FIELD SO    *00001300
001400*                           THE NIGHTLY RECON JOB CAN REPORT     *00001400
001500*                           WHY A BOOKING DID NOT CONFIRM.       *00001500
001600******************************************************************00001600
001700 01  :TAG:-BOOKING-RESULT.                                        00001700
001800     05  :TAG:-BOOKING-ID              PIC S9(9).                 00001800
001900     05  :TAG:-SCHEDULE-ID             PIC S9(9).                 00001900
002000     05  :TAG:-USER-ID                 PIC S9(9).                 00002000
002100     05  :TAG:-NUMBER-OF-SEATS         PIC S9(4).                 00002100
002200     05  :TAG:-AMOUNTS-GRP.                                       00002200
002300         10  :TAG:-SEAT-COST           PIC S9(7)V99.              00002300
002400         10  :TAG:-SUBTOTAL-AMT        PIC S9(7)V99.              00002400
002500         10  :TAG:-GST-AMT             PIC S9(7)V99.              00002500
002600         10  :TAG:-ADDON-AMT           PIC S9(7)V99.              00002600
002700         10  :TAG:-TOTAL-AMT           PIC S9(7)V99.              00002700
002800     05  :TAG:-AMOUNTS-RD REDEFINES                               00002800
002900         :TAG:-AMOUNTS-GRP.                                       00002900
003000         10  :TAG:-AMOUNT-FIELD OCCURS 5 TIMES                    00003000
003100                 PIC S9(7)V99.                                    00003100
003200     05  :TAG:-SEAT-STATUS             PIC X(10).                 00003200
003300         88  :TAG:-BOOKING-CONFIRMED       VALUE 'CONFIRMED '.    00003300
003400         88  :TAG:-BOOKING-REJECTED        VALUE 'REJECTED  '.    00003400
003500     05  :TAG:-REJECT-REASON           PIC X(40).                 00003500
003600     05  FILLER                        PIC X(12).                 00003600

