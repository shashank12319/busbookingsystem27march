000100******************************************************************00000100
000200* STNMSTR  --  BUS STATION MASTER RECORD                        * 00000200
000300*              ONE ENTRY PER TERMINAL/STATION CODE USED TO       *00000300
000400*              RESOLVE A ROUTE'S SOURCE/DESTINATION.             *00000400
000500*                                                                *00000500
000600*   MAINTENANCE HISTORY                                         * 00000600
000700*   ----------------------------------------------------------  * 00000700
000800*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00000800
000900*   -------- ---- --------  ------------------------------      * 00000900
001000*   09/21/92 DWS  INIT      ORIGINAL LAYOUT.                     *00001000
001100*   03/02/95 JMS  TKT5405   ADDED STATION-STATE/STATION-STATUS   *00001100
001200*                           FOR THE REGIONAL ROLLOUT.            *00001200
001300******************************************************************00001300
001400 01  :TAG:-STATION-MASTER.                                        00001400
001500     05  :TAG:-STATION-CODE            PIC X(10).                 00001500
001600     05  :TAG:-STATION-ID              PIC S9(9).                 00001600
001700     05  :TAG:-STATION-NAME            PIC X(30).                 00001700
001800     05  :TAG:-STATION-NAME-RD REDEFINES                          00001800
001900         :TAG:-STATION-NAME.                                      00001900
002000         10  :TAG:-STATION-CITY        PIC X(20).                 00002000
002100         10  :TAG:-STATION-STATE       PIC X(02).                 00002100
002200         10  FILLER                    PIC X(08).                 00002200
002300     05  :TAG:-STATION-STATUS          PIC X(01).                 00002300
002400         88  :TAG:-STATION-ACTIVE          VALUE 'A'.             00002400
002500         88  :TAG:-STATION-CLOSED          VALUE 'C'.             00002500
002600     05  FILLER                        PIC X(28).                 00002600

