000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF TRAILWAYS DATA SERVICES       *00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400******************************************************************00000400
000500* PROGRAM:  SCHCREAT                                             *00000500
000600*                                                                *00000600
000700* AUTHOR :  JON SAYLES                                           *00000700
000800*                                                                *00000800
000900* OPENS A NEW ROUTE ON THE SCHEDULE MASTER.  EACH INCOMING       *00000900
001000* SCHEDULE-CREATE-REQUEST IS CHECKED FOR AN EXACT-MATCH          *00001000
001100* DUPLICATE (SAME SOURCE/DEST/BUS/DEPARTURE/ARRIVAL) BEFORE A    *00001100
001200* NEW SCHEDULE-MASTER ENTRY IS BUILT.  AN OPTIONAL INITIAL SEAT  *00001200
001300* HOLD MAY BE APPLIED AT THE SAME TIME THE ROUTE OPENS (SEE      *00001300
001400* REQUESTED-SEAT-COUNT, ADDED FOR GROUP-CHARTER WORK UNDER       *00001400
001500* TKT5811).                                                      *00001500
001600*                                                                *00001600
001700* SEE REQUEST RTS-4530.                                          *00001700
001800******************************************************************00001800
001900*                                                                *00001900
002000*   MAINTENANCE HISTORY                                         * 00002000
002100*   ----------------------------------------------------------  * 00002100
002200*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00002200
002300*   -------- ---- --------  ------------------------------      * 00002300
002400*   06/18/92 DWS  RTS-4530  ORIGINAL PROGRAM.                    *00002400
002500*   02/09/96 JMS  TKT5811   REQUESTED-SEAT-COUNT SUPPORT FOR     *00002500
002600*                           GROUP-CHARTER ROUTE OPENINGS.        *00002600
002700*   07/19/99 RPK  Y2K-018   EXPANDED CENTURY WINDOWING IN THE    *00002700
002800*                           JOB-LOG DATE STAMP.                  *00002800
002900*   02/02/00 RPK  Y2K-018   Y2K WARRANTY SIGN-OFF.               *00002900
003000*   11/11/02 BTH  TKT7060   WHOLE-CREATE IS REJECTED WHEN THE    *00003000
003100*                           INITIAL SEAT HOLD CANNOT BE APPLIED  *00003100
003200*                           -- PREVIOUSLY THE ROUTE WAS OPENED   *00003200
003300*                           WITH ZERO SEATS HELD AND A WARNING.  *00003300
003400******************************************************************00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600******************************************************************00003600
003700 PROGRAM-ID.  SCHCREAT.                                           00003700
003800 AUTHOR. JON SAYLES.                                              00003800
003900 INSTALLATION. TRAILWAYS DATA SERVICES.                           00003900
004000 DATE-WRITTEN. 06/18/92.                                          00004000
004100 DATE-COMPILED. 11/11/02.                                         00004100
004200 SECURITY. NON-CONFIDENTIAL.                                      00004200
004300*                                                                 00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-390.                                        00004600
004700 OBJECT-COMPUTER. IBM-390.                                        00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM                                           00004900
005000     CLASS NUMERIC-ID IS '0' THRU '9'.                            00005000
005100*                                                                 00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400*                                                                 00005400
005500     SELECT SCHEDULE-CREATE-REQUEST-FILE ASSIGN TO SCHCRQIN       00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS IS WS-SCHCR-STATUS.                          00005700
005800*                                                                 00005800
005900     SELECT SCHEDULE-MASTER-FILE ASSIGN TO SCHMSTIN               00005900
006000         ACCESS IS SEQUENTIAL                                     00006000
006100         FILE STATUS IS WS-SCHMI-STATUS.                          00006100
006200*                                                                 00006200
006300     SELECT SCHEDULE-MASTER-FILE-OUT ASSIGN TO SCHMSTOT           00006300
006400         ACCESS IS SEQUENTIAL                                     00006400
006500         FILE STATUS IS WS-SCHMO-STATUS.                          00006500
006600*                                                                 00006600
006700******************************************************************00006700
006800 DATA DIVISION.                                                   00006800
006900 FILE SECTION.                                                    00006900
007000*                                                                 00007000
007100 FD  SCHEDULE-CREATE-REQUEST-FILE                                 00007100
007200     RECORDING MODE IS F.                                         00007200
007300 COPY SCHCRTQ REPLACING ==:TAG:== BY ==SCQ==.                     00007300
007400*                                                                 00007400
007500 FD  SCHEDULE-MASTER-FILE                                         00007500
007600     RECORDING MODE IS F.                                         00007600
007700 COPY SCHMSTR REPLACING ==:TAG:== BY ==SCHMI==.                   00007700
007800*                                                                 00007800
007900 FD  SCHEDULE-MASTER-FILE-OUT                                     00007900
008000     RECORDING MODE IS F.                                         00008000
008100 COPY SCHMSTR REPLACING ==:TAG:== BY ==SCHMO==.                   00008100
008200*                                                                 00008200
008300******************************************************************00008300
008400 WORKING-STORAGE SECTION.                                         00008400
008500******************************************************************00008500
008600*                                                                 00008600
008700 01  SYSTEM-DATE-AND-TIME.                                        00008700
008800     05  CURRENT-DATE.                                            00008800
008900         10  CURRENT-YEAR            PIC 9(2).                    00008900
009000         10  CURRENT-MONTH           PIC 9(2).                    00009000
009100         10  CURRENT-DAY             PIC 9(2).                    00009100
009200     05  WS-CUR-CCYY                 PIC 9(04)  VALUE 0.          00009200
009300     05  CURRENT-TIME.                                            00009300
009400         10  CURRENT-HOUR            PIC 9(2).                    00009400
009500         10  CURRENT-MINUTE          PIC 9(2).                    00009500
009600         10  CURRENT-SECOND          PIC 9(2).                    00009600
009700         10  CURRENT-HNDSEC          PIC 9(2).                    00009700
009800     05  FILLER                      PIC X(06).                   00009800
009900*                                                                 00009900
010000 01  WS-FIELDS.                                                   00010000
010100     05  WS-SCHCR-STATUS         PIC X(2)  VALUE SPACES.          00010100
010200     05  WS-SCHMI-STATUS         PIC X(2)  VALUE SPACES.          00010200
010300     05  WS-SCHMO-STATUS         PIC X(2)  VALUE SPACES.          00010300
010400     05  WS-SCHCR-EOF            PIC X     VALUE 'N'.             00010400
010500     05  WS-SCHMI-EOF            PIC X     VALUE 'N'.             00010500
010600     05  WS-REQUEST-OK           PIC X     VALUE 'Y'.             00010600
010700     05  WS-REJECT-MSG           PIC X(60) VALUE SPACES.          00010700
010800     05  WS-DUP-FOUND            PIC X     VALUE 'N'.             00010800
010900         88  DUPLICATE-WAS-FOUND     VALUE 'Y'.                   00010900
011000     05  FILLER                  PIC X(05) VALUE SPACES.          00011000
011100*                                                                 00011100
011200 01  WORK-VARIABLES.                                              00011200
011300     05  WS-SCH-COUNT          PIC S9(5)   COMP-3  VALUE +0.      00011300
011400     05  WS-SCH-IX             PIC S9(5)   COMP    VALUE +0.      00011400
011500     05  WS-NEXT-SCHEDULE-ID   PIC S9(9)   COMP-3  VALUE +0.      00011500
011600     05  WS-AVAIL-SEAT-CALC    PIC S9(5)   COMP-3  VALUE +0.      00011600
011700     05  WS-ID-DISPLAY         PIC Z(8)9.                         00011700
011800     05  WS-SEATS-DISPLAY      PIC Z(3)9.                         00011800
011900     05  FILLER                PIC X(05)   VALUE SPACES.          00011900
012000*                                                                 00012000
012100 01  REPORT-TOTALS.                                               00012100
012200     05  NUM-CREATE-RECS       PIC S9(9)   COMP-3  VALUE +0.      00012200
012300     05  NUM-CREATE-CONFIRMED  PIC S9(9)   COMP-3  VALUE +0.      00012300
012400     05  NUM-CREATE-REJECTED   PIC S9(9)   COMP-3  VALUE +0.      00012400
012500     05  FILLER                PIC X(05)   VALUE SPACES.          00012500
012600*                                                                 00012600
012700*   SCHEDULE MASTER HELD RESIDENT -- NEW ENTRIES ARE APPENDED TO  00012700
012800*   THE END OF THIS TABLE, THEN THE WHOLE TABLE IS REWRITTEN TO   00012800
012900*   SCHEDULE-MASTER-FILE-OUT AT END OF RUN.                       00012900
013000 01  SCH-TABLE.                                                   00013000
013100     05  SCH-ENTRY OCCURS 500 TIMES.                              00013100
013200         COPY SCHMSTR REPLACING ==:TAG:== BY ==SCH==.             00013200
013300*                                                                 00013300
013400******************************************************************00013400
013500 PROCEDURE DIVISION.                                              00013500
013600******************************************************************00013600
013700*                                                                 00013700
013800 000-MAIN.                                                        00013800
013900     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         00013900
014000     PERFORM 100-PROCESS-CREATES THRU 100-EXIT                    00014000
014100         UNTIL WS-SCHCR-EOF = 'Y'.                                00014100
014200     PERFORM 800-REWRITE-SCHEDULES THRU 800-EXIT.                 00014200
014300     PERFORM 900-REPORT-TOTALS THRU 900-EXIT.                     00014300
014400     PERFORM 950-CLOSE-FILES THRU 950-EXIT.                       00014400
014500     GOBACK.                                                      00014500
014600*                                                                 00014600
014700 000-SETUP-RTN.                                                   00014700
014800     ACCEPT CURRENT-DATE FROM DATE.                               00014800
014900     ACCEPT CURRENT-TIME FROM TIME.                               00014900
015000     IF CURRENT-YEAR < 50                                         00015000
015100         COMPUTE WS-CUR-CCYY = 2000 + CURRENT-YEAR                00015100
015200     ELSE                                                         00015200
015300         COMPUTE WS-CUR-CCYY = 1900 + CURRENT-YEAR                00015300
015400     END-IF.                                                      00015400
015500     DISPLAY 'SCHCREAT STARTED DATE = ' CURRENT-MONTH '/'         00015500
015600             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00015600
015700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00015700
015800     PERFORM 810-LOAD-SCHEDULES THRU 810-EXIT.                    00015800
015900     PERFORM 820-CALC-NEXT-SCHEDULE-ID THRU 820-EXIT.             00015900
016000     PERFORM 720-READ-CREATE-REQUEST THRU 720-EXIT.               00016000
016100 000-EXIT.                                                        00016100
016200     EXIT.                                                        00016200
016300*                                                                 00016300
016400 100-PROCESS-CREATES.                                             00016400
016500     ADD +1 TO NUM-CREATE-RECS.                                   00016500
016600     MOVE 'Y' TO WS-REQUEST-OK.                                   00016600
016700     MOVE SPACES TO WS-REJECT-MSG.                                00016700
016800*                                                                 00016800
016900     PERFORM 200-CHECK-DUPLICATE THRU 200-EXIT.                   00016900
017000     IF WS-REQUEST-OK = 'Y'                                       00017000
017100         PERFORM 300-BUILD-SCHEDULE THRU 300-EXIT                 00017100
017200         PERFORM 400-APPLY-INITIAL-BOOKING THRU 400-EXIT          00017200
017300     END-IF.                                                      00017300
017400*                                                                 00017400
017500     IF WS-REQUEST-OK = 'Y'                                       00017500
017600         ADD +1 TO NUM-CREATE-CONFIRMED                           00017600
017700         DISPLAY 'SCHEDULE CREATED FOR BUS ' SCQ-BUS-ID           00017700
017800     ELSE                                                         00017800
017900         ADD +1 TO NUM-CREATE-REJECTED                            00017900
018000         DISPLAY 'CREATE REJECTED: ' WS-REJECT-MSG                00018000
018100     END-IF.                                                      00018100
018200*                                                                 00018200
018300     PERFORM 720-READ-CREATE-REQUEST THRU 720-EXIT.               00018300
018400 100-EXIT.                                                        00018400
018500     EXIT.                                                        00018500
018600*                                                                 00018600
018700 200-CHECK-DUPLICATE.                                             00018700
018800     MOVE 'N' TO WS-DUP-FOUND.                                    00018800
018900     PERFORM 205-TEST-ONE-SCHEDULE THRU 205-EXIT                  00018900
019000         VARYING WS-SCH-IX FROM 1 BY 1                            00019000
019100         UNTIL WS-SCH-IX > WS-SCH-COUNT                           00019100
019200            OR DUPLICATE-WAS-FOUND.                               00019200
019300     IF DUPLICATE-WAS-FOUND                                       00019300
019400         MOVE 'N' TO WS-REQUEST-OK                                00019400
019500         MOVE 'Travel schedule already exists' TO WS-REJECT-MSG   00019500
019600     END-IF.                                                      00019600
019700 200-EXIT.                                                        00019700
019800     EXIT.                                                        00019800
019900*                                                                 00019900
020000 205-TEST-ONE-SCHEDULE.                                           00020000
020100     IF SCH-SOURCE-STATION-ID (WS-SCH-IX) = SCQ-SOURCE-STATION-ID 00020100
020200       AND SCH-DEST-STATION-ID (WS-SCH-IX) = SCQ-DEST-STATION-ID  00020200
020300       AND SCH-BUS-ID (WS-SCH-IX)           = SCQ-BUS-ID          00020300
020400       AND SCH-EST-DEPARTURE-TS (WS-SCH-IX) = SCQ-EST-DEPARTURE-TS00020400
020500       AND SCH-EST-ARRIVAL-TS (WS-SCH-IX)   = SCQ-EST-ARRIVAL-TS  00020500
020600         MOVE 'Y' TO WS-DUP-FOUND                                 00020600
020700     END-IF.                                                      00020700
020800 205-EXIT.                                                        00020800
020900     EXIT.                                                        00020900
021000*                                                                 00021000
021100 300-BUILD-SCHEDULE.                                              00021100
021200     ADD +1 TO WS-SCH-COUNT.                                      00021200
021300     ADD +1 TO WS-NEXT-SCHEDULE-ID.                               00021300
021400     MOVE WS-NEXT-SCHEDULE-ID TO SCH-SCHEDULE-ID (WS-SCH-COUNT).  00021400
021500     MOVE SCQ-SOURCE-STATION-ID TO                                00021500
021600         SCH-SOURCE-STATION-ID (WS-SCH-COUNT).                    00021600
021700     MOVE SCQ-DEST-STATION-ID   TO                                00021700
021800         SCH-DEST-STATION-ID   (WS-SCH-COUNT).                    00021800
021900     MOVE SCQ-BUS-ID            TO SCH-BUS-ID (WS-SCH-COUNT).     00021900
022000     MOVE SCQ-SEAT-COST         TO SCH-SEAT-COST (WS-SCH-COUNT).  00022000
022100     MOVE SCQ-TOTAL-SEAT        TO SCH-TOTAL-SEAT (WS-SCH-COUNT). 00022100
022200     MOVE SCQ-EST-DEPARTURE-TS  TO                                00022200
022300         SCH-EST-DEPARTURE-TS (WS-SCH-COUNT).                     00022300
022400     MOVE SCQ-EST-ARRIVAL-TS    TO                                00022400
022500         SCH-EST-ARRIVAL-TS (WS-SCH-COUNT).                       00022500
022600     MOVE ZERO                  TO SCH-SEAT-BOOKED (WS-SCH-COUNT).00022600
022700     MOVE SCQ-TOTAL-SEAT        TO                                00022700
022800         SCH-AVAILABLE-SEAT (WS-SCH-COUNT).                       00022800
022900     SET SCHEDULE-ACTIVE (WS-SCH-COUNT) TO TRUE.                  00022900
023000     MOVE CURRENT-MONTH         TO                                00023000
023100         SCH-LAST-UPDATE-DATE (WS-SCH-COUNT) (1:2).               00023100
023200     MOVE CURRENT-DAY           TO                                00023200
023300         SCH-LAST-UPDATE-DATE (WS-SCH-COUNT) (3:2).               00023300
023400     MOVE WS-CUR-CCYY           TO                                00023400
023500         SCH-LAST-UPDATE-DATE (WS-SCH-COUNT) (5:4).               00023500
023600     MOVE 'SCHCREAT'            TO                                00023600
023700         SCH-LAST-UPDATE-BY (WS-SCH-COUNT).                       00023700
023800 300-EXIT.                                                        00023800
023900     EXIT.                                                        00023900
024000*                                                                 00024000
024100*   TKT7060 -- IF THE INITIAL SEAT HOLD CANNOT BE APPLIED, THE    00024100
024200*   WHOLE CREATE IS BACKED OUT, NOT JUST THE SEAT REQUEST.        00024200
024300 400-APPLY-INITIAL-BOOKING.                                       00024300
024400     IF SCQ-REQUESTED-SEAT-COUNT > 0                              00024400
024500       AND SCQ-REQUESTED-SEAT-COUNT <=                            00024500
024600           SCH-AVAILABLE-SEAT (WS-SCH-COUNT)                      00024600
024700         COMPUTE SCH-SEAT-BOOKED (WS-SCH-COUNT) =                 00024700
024800             SCH-SEAT-BOOKED (WS-SCH-COUNT) +                     00024800
024900             SCQ-REQUESTED-SEAT-COUNT                             00024900
025000         COMPUTE SCH-AVAILABLE-SEAT (WS-SCH-COUNT) =              00025000
025100             SCH-AVAILABLE-SEAT (WS-SCH-COUNT) -                  00025100
025200             SCQ-REQUESTED-SEAT-COUNT                             00025200
025300     ELSE                                                         00025300
025400         IF SCQ-REQUESTED-SEAT-COUNT NOT = 0                      00025400
025500             MOVE 'N' TO WS-REQUEST-OK                            00025500
025600             MOVE SCQ-REQUESTED-SEAT-COUNT TO WS-SEATS-DISPLAY    00025600
025700             MOVE SCH-AVAILABLE-SEAT (WS-SCH-COUNT) TO            00025700
025800                 WS-ID-DISPLAY                                    00025800
025900             STRING 'Cannot book ' DELIMITED BY SIZE              00025900
026000                     WS-SEATS-DISPLAY DELIMITED BY SIZE           00026000
026100                     ' seats, only ' DELIMITED BY SIZE            00026100
026200                     WS-ID-DISPLAY DELIMITED BY SIZE              00026200
026300                     ' seats are available' DELIMITED BY SIZE     00026300
026400                 INTO WS-REJECT-MSG                               00026400
026500             SUBTRACT +1 FROM WS-SCH-COUNT                        00026500
026600         END-IF                                                   00026600
026700     END-IF.                                                      00026700
026800 400-EXIT.                                                        00026800
026900     EXIT.                                                        00026900
027000*                                                                 00027000
027100 700-OPEN-FILES.                                                  00027100
027200     OPEN INPUT  SCHEDULE-CREATE-REQUEST-FILE                     00027200
027300                 SCHEDULE-MASTER-FILE                             00027300
027400          OUTPUT SCHEDULE-MASTER-FILE-OUT.                        00027400
027500     IF WS-SCHCR-STATUS NOT = '00'                                00027500
027600         DISPLAY 'ERROR OPENING CREATE REQUEST FILE. RC:'         00027600
027700                 WS-SCHCR-STATUS                                  00027700
027800         MOVE 16 TO RETURN-CODE                                   00027800
027900         MOVE 'Y' TO WS-SCHCR-EOF                                 00027900
028000     END-IF.                                                      00028000
028100 700-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300*                                                                 00028300
028400 720-READ-CREATE-REQUEST.                                         00028400
028500     READ SCHEDULE-CREATE-REQUEST-FILE                            00028500
028600         AT END MOVE 'Y' TO WS-SCHCR-EOF.                         00028600
028700     EVALUATE WS-SCHCR-STATUS                                     00028700
028800         WHEN '00'                                                00028800
028900             CONTINUE                                             00028900
029000         WHEN '10'                                                00029000
029100             MOVE 'Y' TO WS-SCHCR-EOF                             00029100
029200         WHEN OTHER                                               00029200
029300             DISPLAY 'ERROR READING CREATE REQUEST FILE. RC:'     00029300
029400                     WS-SCHCR-STATUS                              00029400
029500             MOVE 'Y' TO WS-SCHCR-EOF                             00029500
029600     END-EVALUATE.                                                00029600
029700 720-EXIT.                                                        00029700
029800     EXIT.                                                        00029800
029900*                                                                 00029900
030000 730-READ-SCHEDULE-FILE.                                          00030000
030100     READ SCHEDULE-MASTER-FILE                                    00030100
030200         AT END MOVE 'Y' TO WS-SCHMI-EOF.                         00030200
030300     EVALUATE WS-SCHMI-STATUS                                     00030300
030400         WHEN '00'                                                00030400
030500             CONTINUE                                             00030500
030600         WHEN '10'                                                00030600
030700             MOVE 'Y' TO WS-SCHMI-EOF                             00030700
030800         WHEN OTHER                                               00030800
030900             DISPLAY 'ERROR READING SCHEDULE MASTER FILE. RC:'    00030900
031000                     WS-SCHMI-STATUS                              00031000
031100             MOVE 'Y' TO WS-SCHMI-EOF                             00031100
031200     END-EVALUATE.                                                00031200
031300 730-EXIT.                                                        00031300
031400     EXIT.                                                        00031400
031500*                                                                 00031500
031600 800-REWRITE-SCHEDULES.                                           00031600
031700     PERFORM 805-WRITE-ONE-SCHEDULE THRU 805-EXIT                 00031700
031800         VARYING WS-SCH-IX FROM 1 BY 1                            00031800
031900         UNTIL WS-SCH-IX > WS-SCH-COUNT.                          00031900
032000 800-EXIT.                                                        00032000
032100     EXIT.                                                        00032100
032200*                                                                 00032200
032300 805-WRITE-ONE-SCHEDULE.                                          00032300
032400     MOVE SCH-ENTRY (WS-SCH-IX) TO SCHMO-SCHEDULE-MASTER.         00032400
032500     WRITE SCHMO-SCHEDULE-MASTER.                                 00032500
032600 805-EXIT.                                                        00032600
032700     EXIT.                                                        00032700
032800*                                                                 00032800
032900 810-LOAD-SCHEDULES.                                              00032900
033000     PERFORM 730-READ-SCHEDULE-FILE THRU 730-EXIT.                00033000
033100     PERFORM 815-LOAD-ONE-SCHEDULE THRU 815-EXIT                  00033100
033200         UNTIL WS-SCHMI-EOF = 'Y'.                                00033200
033300 810-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500*                                                                 00033500
033600 815-LOAD-ONE-SCHEDULE.                                           00033600
033700     ADD +1 TO WS-SCH-COUNT.                                      00033700
033800     MOVE SCHMI-SCHEDULE-MASTER                                   00033800
033900         TO SCH-ENTRY (WS-SCH-COUNT).                             00033900
034000     PERFORM 730-READ-SCHEDULE-FILE THRU 730-EXIT.                00034000
034100 815-EXIT.                                                        00034100
034200     EXIT.                                                        00034200
034300*                                                                 00034300
034400 820-CALC-NEXT-SCHEDULE-ID.                                       00034400
034500     MOVE ZERO TO WS-NEXT-SCHEDULE-ID.                            00034500
034600     PERFORM 825-TEST-ONE-SCHEDULE-ID THRU 825-EXIT               00034600
034700         VARYING WS-SCH-IX FROM 1 BY 1                            00034700
034800         UNTIL WS-SCH-IX > WS-SCH-COUNT.                          00034800
034900 820-EXIT.                                                        00034900
035000     EXIT.                                                        00035000
035100*                                                                 00035100
035200 825-TEST-ONE-SCHEDULE-ID.                                        00035200
035300     IF SCH-SCHEDULE-ID (WS-SCH-IX) > WS-NEXT-SCHEDULE-ID         00035300
035400         MOVE SCH-SCHEDULE-ID (WS-SCH-IX) TO WS-NEXT-SCHEDULE-ID  00035400
035500     END-IF.                                                      00035500
035600 825-EXIT.                                                        00035600
035700     EXIT.                                                        00035700
035800*                                                                 00035800
035900 900-REPORT-TOTALS.                                               00035900
036000     DISPLAY '------------------------------------------------'.  00036000
036100     DISPLAY 'SCHCREAT CONTROL TOTALS'.                           00036100
036200     DISPLAY 'CREATE REQUESTS READ  . . . . . : '                 00036200
036300             NUM-CREATE-RECS.                                     00036300
036400     DISPLAY 'SCHEDULES CREATED . . . . . . . : '                 00036400
036500             NUM-CREATE-CONFIRMED.                                00036500
036600     DISPLAY 'CREATES REJECTED  . . . . . . . : '                 00036600
036700             NUM-CREATE-REJECTED.                                 00036700
036800     DISPLAY '------------------------------------------------'.  00036800
036900 900-EXIT.                                                        00036900
037000     EXIT.                                                        00037000
037100*                                                                 00037100
037200 950-CLOSE-FILES.                                                 00037200
037300     CLOSE SCHEDULE-CREATE-REQUEST-FILE                           00037300
037400           SCHEDULE-MASTER-FILE                                   00037400
037500           SCHEDULE-MASTER-FILE-OUT.                              00037500
037600 950-EXIT.                                                        00037600
037700     EXIT.                                                        00037700

