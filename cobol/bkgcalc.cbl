000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF TRAILWAYS DATA SERVICES       *00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400******************************************************************00000400
000500* PROGRAM:  BKGCALC                                              *00000500
000600*                                                                *00000600
000700* AUTHOR :  DOUG STOUT                                           *00000700
000800*                                                                *00000800
000900* READS A SEQUENTIAL BOOKING-REQUEST FILE, PRICES EACH SEAT      *00000900
001000* RESERVATION AGAINST THE SCHEDULE/SEAT-INVENTORY MASTER AND     *00001000
001100* THE RIDER MASTER, AND WRITES A BOOKING-RESULT FOR EACH         *00001100
001200* REQUEST (CONFIRMED OR REJECTED).  THE SCHEDULE MASTER IS       *00001200
001300* REWRITTEN AT END OF RUN WITH UPDATED SEAT COUNTS.              *00001300
001400*                                                                *00001400
001500* REPLACES THE OLD "CALL A TELLER" COUNTER BOOKING PROCESS --    *00001500
001600* SEE REQUEST RTS-4471.                                          *00001600
001700******************************************************************00001700
001800*                                                                *00001800
001900*   MAINTENANCE HISTORY                                         * 00001900
002000*   ----------------------------------------------------------  * 00002000
002100*   DATE     BY   TKT/REQ   DESCRIPTION                         * 00002100
002200*   -------- ---- --------  ------------------------------      * 00002200
002300*   04/02/91 DWS  RTS-4471  ORIGINAL PROGRAM.                    *00002300
002400*   11/14/92 DWS  RTS-4530  ADDED GST COMPUTATION WHEN STATE     *00002400
002500*                           TAX OFFICE MANDATED IT FOR BUS       *00002500
002600*                           FARES.                               *00002600
002700*   08/30/94 JMS  TKT5120   ADDED EXTRA-ADDON PRICING (COLD      *00002700
002800*                           DRINK / SNACK UPSELL PILOT).         *00002800
002900*   03/11/97 JMS  TKT6004   ADDED REJECT-REASON TEXT TO THE      *00002900
003000*                           RESULT RECORD FOR THE NIGHTLY        *00003000
003100*                           RECON JOB.                           *00003100
003200*   07/19/99 RPK  Y2K-018   REVIEWED ALL DATE/TIMESTAMP FIELDS   *00003200
003300*                           FOR 4-DIGIT CENTURY.  NO STORED      *00003300
003400*                           2-DIGIT YEAR FIELDS FOUND IN THIS    *00003400
003500*                           PROGRAM.                             *00003500
003600*   02/02/00 RPK  Y2K-018   Y2K WARRANTY SIGN-OFF.  PROGRAM      *00003600
003700*                           RETESTED OVER THE CENTURY ROLLOVER   *00003700
003800*                           WEEKEND, NO DEFECTS FOUND.           *00003800
003900*   06/05/03 BTH  TKT7210   SEAT-BOOKED/AVAILABLE-SEAT ARE NOW   *00003900
004000*                           RECOMPUTED FROM THE SCHEDULE RECORD  *00004000
004100*                           INSTEAD OF TRUSTED FROM THE REQUEST. *00004100
004200*   09/22/05 LMF  TKT7400   ADDED THE ADDON AUDIT TRAIL -- THE   *00004200
004300*                           RECON AUDITORS WANTED A "NAME-QTY,"  *00004300
004400*                           LOG LINE FOR EVERY PRICED ADDON, NOT *00004400
004500*                           JUST THE ROLLED-UP ADDON-AMT.        *00004500
004600******************************************************************00004600
004700 IDENTIFICATION DIVISION.                                         00004700
004800******************************************************************00004800
004900 PROGRAM-ID.  BKGCALC.                                            00004900
005000 AUTHOR. DOUG STOUT.                                              00005000
005100 INSTALLATION. TRAILWAYS DATA SERVICES.                           00005100
005200 DATE-WRITTEN. 04/02/91.                                          00005200
005300 DATE-COMPILED. 06/05/03.                                         00005300
005400 SECURITY. NON-CONFIDENTIAL.                                      00005400
005500*                                                                 00005500
005600 ENVIRONMENT DIVISION.                                            00005600
005700 CONFIGURATION SECTION.                                           00005700
005800 SOURCE-COMPUTER. IBM-390.                                        00005800
005900 OBJECT-COMPUTER. IBM-390.                                        00005900
006000 SPECIAL-NAMES.                                                   00006000
006100     C01 IS TOP-OF-FORM                                           00006100
006200     CLASS NUMERIC-ID IS '0' THRU '9'.                            00006200
006300*                                                                 00006300
006400 INPUT-OUTPUT SECTION.                                            00006400
006500 FILE-CONTROL.                                                    00006500
006600*                                                                 00006600
006700     SELECT BOOKING-REQUEST-FILE ASSIGN TO BKGREQIN               00006700
006800         ACCESS IS SEQUENTIAL                                     00006800
006900         FILE STATUS IS WS-BKGREQ-STATUS.                         00006900
007000*                                                                 00007000
007100     SELECT BOOKING-RESULT-FILE ASSIGN TO BKGRSLTO                00007100
007200         ACCESS IS SEQUENTIAL                                     00007200
007300         FILE STATUS IS WS-BKGRSLT-STATUS.                        00007300
007400*                                                                 00007400
007500     SELECT SCHEDULE-MASTER-FILE ASSIGN TO SCHMSTIN               00007500
007600         ACCESS IS SEQUENTIAL                                     00007600
007700         FILE STATUS IS WS-SCHMI-STATUS.                          00007700
007800*                                                                 00007800
007900     SELECT SCHEDULE-MASTER-FILE-OUT ASSIGN TO SCHMSTOT           00007900
008000         ACCESS IS SEQUENTIAL                                     00008000
008100         FILE STATUS IS WS-SCHMO-STATUS.                          00008100
008200*                                                                 00008200
008300     SELECT USER-MASTER-FILE ASSIGN TO USRMSTIN                   00008300
008400         ACCESS IS SEQUENTIAL                                     00008400
008500         FILE STATUS IS WS-USRMI-STATUS.                          00008500
008600*                                                                 00008600
008700******************************************************************00008700
008800 DATA DIVISION.                                                   00008800
008900 FILE SECTION.                                                    00008900
009000*                                                                 00009000
009100 FD  BOOKING-REQUEST-FILE                                         00009100
009200     RECORDING MODE IS F.                                         00009200
009300 COPY BKGREQ REPLACING ==:TAG:== BY ==BKR==.                      00009300
009400*                                                                 00009400
009500 FD  BOOKING-RESULT-FILE                                          00009500
009600     RECORDING MODE IS F.                                         00009600
009700 COPY BKGRSLT REPLACING ==:TAG:== BY ==BKS==.                     00009700
009800*                                                                 00009800
009900 FD  SCHEDULE-MASTER-FILE                                         00009900
010000     RECORDING MODE IS F.                                         00010000
010100 COPY SCHMSTR REPLACING ==:TAG:== BY ==SCHMI==.                   00010100
010200*                                                                 00010200
010300 FD  SCHEDULE-MASTER-FILE-OUT                                     00010300
010400     RECORDING MODE IS F.                                         00010400
010500 COPY SCHMSTR REPLACING ==:TAG:== BY ==SCHMO==.                   00010500
010600*                                                                 00010600
010700 FD  USER-MASTER-FILE                                             00010700
010800     RECORDING MODE IS F.                                         00010800
010900 COPY USRMSTR REPLACING ==:TAG:== BY ==USRI==.                    00010900
011000*                                                                 00011000
011100******************************************************************00011100
011200 WORKING-STORAGE SECTION.                                         00011200
011300******************************************************************00011300
011400*                                                                 00011400
011500 01  SYSTEM-DATE-AND-TIME.                                        00011500
011600     05  CURRENT-DATE.                                            00011600
011700         10  CURRENT-YEAR            PIC 9(2).                    00011700
011800         10  CURRENT-MONTH           PIC 9(2).                    00011800
011900         10  CURRENT-DAY             PIC 9(2).                    00011900
012000     05  CURRENT-TIME.                                            00012000
012100         10  CURRENT-HOUR            PIC 9(2).                    00012100
012200         10  CURRENT-MINUTE          PIC 9(2).                    00012200
012300         10  CURRENT-SECOND          PIC 9(2).                    00012300
012400         10  CURRENT-HNDSEC          PIC 9(2).                    00012400
012500     05  FILLER                      PIC X(04).                   00012500
012600*                                                                 00012600
012700 01  WS-FIELDS.                                                   00012700
012800     05  WS-BKGREQ-STATUS        PIC X(2)  VALUE SPACES.          00012800
012900     05  WS-BKGRSLT-STATUS       PIC X(2)  VALUE SPACES.          00012900
013000     05  WS-SCHMI-STATUS         PIC X(2)  VALUE SPACES.          00013000
013100     05  WS-SCHMO-STATUS         PIC X(2)  VALUE SPACES.          00013100
013200     05  WS-USRMI-STATUS         PIC X(2)  VALUE SPACES.          00013200
013300     05  WS-BKG-EOF              PIC X     VALUE 'N'.             00013300
013400     05  WS-SCHMI-EOF            PIC X     VALUE 'N'.             00013400
013500     05  WS-USRMI-EOF            PIC X     VALUE 'N'.             00013500
013600     05  WS-REQUEST-OK           PIC X     VALUE 'Y'.             00013600
013700     05  WS-SCHED-FOUND          PIC X     VALUE 'N'.             00013700
013800         88  SCHED-WAS-FOUND         VALUE 'Y'.                   00013800
013900     05  WS-USER-FOUND           PIC X     VALUE 'N'.             00013900
014000         88  USER-WAS-FOUND          VALUE 'Y'.                   00014000
014100     05  FILLER                  PIC X(05) VALUE SPACES.          00014100
014200*                                                                 00014200
014300 01  WORK-VARIABLES.                                              00014300
014400     05  WS-SCH-COUNT          PIC S9(5)   COMP-3  VALUE +0.      00014400
014500     05  WS-SCH-IX             PIC S9(5)   COMP    VALUE +0.      00014500
014600     05  WS-SCH-MATCH-IX       PIC S9(5)   COMP    VALUE +0.      00014600
014700     05  WS-USR-COUNT          PIC S9(5)   COMP-3  VALUE +0.      00014700
014800     05  WS-USR-IX             PIC S9(5)   COMP    VALUE +0.      00014800
014900     05  WS-BKG-ADDON-IX       PIC S9(2)   COMP    VALUE +0.      00014900
015000     05  WS-NEXT-BOOKING-ID    PIC S9(9)   COMP-3  VALUE +0.      00015000
015100     05  WS-AVAIL-SEAT-CALC    PIC S9(5)   COMP-3  VALUE +0.      00015100
015200     05  WS-ADDON-UNIT-PRICE   PIC S9(5)V99 COMP-3 VALUE +0.      00015200
015300     05  WS-ADDON-LINE-AMT     PIC S9(7)V99 COMP-3 VALUE +0.      00015300
015400     05  WS-ID-DISPLAY         PIC Z(8)9.                         00015400
015500     05  WS-ADDON-QTY-DISPLAY  PIC 9(04).                         00015500
015600     05  FILLER                PIC X(05)   VALUE SPACES.          00015600
015700*                                                                 00015700
015800*   AUDIT TRAIL OF THE CONFIRMED ADDON LINES FOR THIS BOOKING,    00015800
015900*   BUILT IN 450-PRICE-ONE-ADDON AND LOGGED BY 460-LOG-ADDON-     00015900
016000*   AUDIT BEFORE 600-WRITE-RESULT RUNS -- SEE REQUEST TKT7400.    00016000
016100 01  WS-ADDON-AUDIT-AREA.                                         00016100
016200     05  WS-ADDON-AUDIT        PIC X(60)   VALUE SPACES.          00016200
016300     05  WS-ADDON-AUDIT-PTR    PIC S9(3)   COMP    VALUE +1.      00016300
016400     05  FILLER                PIC X(05)   VALUE SPACES.          00016400
016500*                                                                 00016500
016600 01  REPORT-TOTALS.                                               00016600
016700     05  NUM-BKG-RECS          PIC S9(9)   COMP-3  VALUE +0.      00016700
016800     05  NUM-BKG-CONFIRMED     PIC S9(9)   COMP-3  VALUE +0.      00016800
016900     05  NUM-BKG-REJECTED      PIC S9(9)   COMP-3  VALUE +0.      00016900
017000     05  TOTAL-REVENUE         PIC S9(9)V99 COMP-3 VALUE +0.      00017000
017100     05  FILLER                PIC X(05)   VALUE SPACES.          00017100
017200*                                                                 00017200
017300*   SCHEDULE MASTER HELD RESIDENT IN WORKING STORAGE FOR THE      00017300
017400*   LIFE OF THE RUN -- UPDATED IN PLACE, REWRITTEN AT 820-RTN.    00017400
017500 01  SCH-TABLE.                                                   00017500
017600     05  SCH-ENTRY OCCURS 500 TIMES.                              00017600
017700         COPY SCHMSTR REPLACING ==:TAG:== BY ==SCH==.             00017700
017800*                                                                 00017800
017900*   RIDER MASTER HELD RESIDENT FOR THE EXISTENCE-ONLY CHECK.      00017900
018000 01  USR-TABLE.                                                   00018000
018100     05  USR-ENTRY OCCURS 2000 TIMES.                             00018100
018200         COPY USRMSTR REPLACING ==:TAG:== BY ==USR==.             00018200
018300*                                                                 00018300
018400*   WORKING COPY OF THE BOOKING RESULT, ACCUMULATED HERE THEN     00018400
018500*   WRITTEN FROM AT 600-WRITE-RESULT.                             00018500
018600 01  WS-BOOKING-RESULT.                                           00018600
018700     COPY BKGRSLT REPLACING ==:TAG:== BY ==WS-BKS==.              00018700
018800*                                                                 00018800
018900******************************************************************00018900
019000 PROCEDURE DIVISION.                                              00019000
019100******************************************************************00019100
019200*                                                                 00019200
019300 000-MAIN.                                                        00019300
019400     ACCEPT CURRENT-DATE FROM DATE.                               00019400
019500     ACCEPT CURRENT-TIME FROM TIME.                               00019500
019600     DISPLAY 'BKGCALC STARTED DATE = ' CURRENT-MONTH '/'          00019600
019700             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00019700
019800*                                                                 00019800
019900     PERFORM 700-OPEN-FILES.                                      00019900
020000     PERFORM 810-LOAD-SCHEDULES.                                  00020000
020100     PERFORM 815-LOAD-USERS.                                      00020100
020200*                                                                 00020200
020300     PERFORM 720-READ-BOOKING-REQUEST.                            00020300
020400     PERFORM 100-PROCESS-TRANSACTIONS                             00020400
020500         UNTIL WS-BKG-EOF = 'Y'.                                  00020500
020600*                                                                 00020600
020700     PERFORM 820-REWRITE-SCHEDULES.                               00020700
020800     PERFORM 900-REPORT-TOTALS.                                   00020800
020900     PERFORM 790-CLOSE-FILES.                                     00020900
021000*                                                                 00021000
021100     GOBACK.                                                      00021100
021200*                                                                 00021200
021300 100-PROCESS-TRANSACTIONS.                                        00021300
021400     ADD +1 TO NUM-BKG-RECS.                                      00021400
021500     MOVE SPACES TO WS-BOOKING-RESULT.                            00021500
021600     MOVE 'Y' TO WS-REQUEST-OK.                                   00021600
021700     MOVE SPACES TO WS-BKS-REJECT-REASON.                         00021700
021800*                                                                 00021800
021900     PERFORM 200-VALIDATE-REQUEST.                                00021900
022000     IF WS-REQUEST-OK = 'Y'                                       00022000
022100         PERFORM 300-FIND-SCHEDULE                                00022100
022200     END-IF.                                                      00022200
022300     IF WS-REQUEST-OK = 'Y'                                       00022300
022400         PERFORM 310-FIND-USER                                    00022400
022500     END-IF.                                                      00022500
022600     IF WS-REQUEST-OK = 'Y'                                       00022600
022700         PERFORM 400-PRICE-BOOKING                                00022700
022800     END-IF.                                                      00022800
022900*                                                                 00022900
023000     PERFORM 600-WRITE-RESULT.                                    00023000
023100     PERFORM 720-READ-BOOKING-REQUEST.                            00023100
023200*                                                                 00023200
023300 200-VALIDATE-REQUEST.                                            00023300
023400     IF BKR-SCHEDULE-ID = 0                                       00023400
023500         MOVE 'N' TO WS-REQUEST-OK                                00023500
023600         MOVE 'Schedule ID cannot be null'                        00023600
023700             TO WS-BKS-REJECT-REASON                              00023700
023800     END-IF.                                                      00023800
023900     IF WS-REQUEST-OK = 'Y' AND BKR-USER-ID = 0                   00023900
024000         MOVE 'N' TO WS-REQUEST-OK                                00024000
024100         MOVE 'User ID cannot be null'                            00024100
024200             TO WS-BKS-REJECT-REASON                              00024200
024300     END-IF.                                                      00024300
024400*                                                                 00024400
024500 300-FIND-SCHEDULE.                                               00024500
024600     MOVE 'N' TO WS-SCHED-FOUND.                                  00024600
024700     MOVE 0 TO WS-SCH-MATCH-IX.                                   00024700
024800     PERFORM 305-TEST-ONE-SCHEDULE                                00024800
024900         VARYING WS-SCH-IX FROM 1 BY 1                            00024900
025000         UNTIL WS-SCH-IX > WS-SCH-COUNT                           00025000
025100            OR SCHED-WAS-FOUND.                                   00025100
025200     IF NOT SCHED-WAS-FOUND                                       00025200
025300         MOVE 'N' TO WS-REQUEST-OK                                00025300
025400         MOVE BKR-SCHEDULE-ID TO WS-ID-DISPLAY                    00025400
025500         STRING 'Travel schedule not found for id: '              00025500
025600                 WS-ID-DISPLAY DELIMITED BY SIZE                  00025600
025700             INTO WS-BKS-REJECT-REASON                            00025700
025800     END-IF.                                                      00025800
025900*                                                                 00025900
026000 305-TEST-ONE-SCHEDULE.                                           00026000
026100     IF SCH-SCHEDULE-ID (WS-SCH-IX) = BKR-SCHEDULE-ID             00026100
026200         MOVE 'Y' TO WS-SCHED-FOUND                               00026200
026300         MOVE WS-SCH-IX TO WS-SCH-MATCH-IX                        00026300
026400     END-IF.                                                      00026400
026500*                                                                 00026500
026600 310-FIND-USER.                                                   00026600
026700     MOVE 'N' TO WS-USER-FOUND.                                   00026700
026800     PERFORM 315-TEST-ONE-USER                                    00026800
026900         VARYING WS-USR-IX FROM 1 BY 1                            00026900
027000         UNTIL WS-USR-IX > WS-USR-COUNT                           00027000
027100            OR USER-WAS-FOUND.                                    00027100
027200     IF NOT USER-WAS-FOUND                                        00027200
027300         MOVE 'N' TO WS-REQUEST-OK                                00027300
027400         MOVE BKR-USER-ID TO WS-ID-DISPLAY                        00027400
027500         STRING 'User not found for id: '                         00027500
027600                 WS-ID-DISPLAY DELIMITED BY SIZE                  00027600
027700             INTO WS-BKS-REJECT-REASON                            00027700
027800     END-IF.                                                      00027800
027900*                                                                 00027900
028000 315-TEST-ONE-USER.                                               00028000
028100     IF USR-USER-ID (WS-USR-IX) = BKR-USER-ID                     00028100
028200         MOVE 'Y' TO WS-USER-FOUND                                00028200
028300     END-IF.                                                      00028300
028400*                                                                 00028400
028500 400-PRICE-BOOKING.                                               00028500
028600     COMPUTE WS-BKS-SEAT-COST = SCH-SEAT-COST (WS-SCH-MATCH-IX).  00028600
028700     COMPUTE WS-BKS-SUBTOTAL-AMT =                                00028700
028800         BKR-NUMBER-OF-SEATS * SCH-SEAT-COST (WS-SCH-MATCH-IX).   00028800
028900     COMPUTE WS-BKS-GST-AMT ROUNDED =                             00028900
029000         WS-BKS-SUBTOTAL-AMT * 0.12.                              00029000
029100     COMPUTE WS-AVAIL-SEAT-CALC =                                 00029100
029200         SCH-TOTAL-SEAT (WS-SCH-MATCH-IX)                         00029200
029300             - SCH-SEAT-BOOKED (WS-SCH-MATCH-IX).                 00029300
029400*                                                                 00029400
029500     IF BKR-NUMBER-OF-SEATS > WS-AVAIL-SEAT-CALC                  00029500
029600         MOVE 'N' TO WS-REQUEST-OK                                00029600
029700         MOVE 'Insufficient seats available'                      00029700
029800             TO WS-BKS-REJECT-REASON                              00029800
029900     ELSE                                                         00029900
030000         PERFORM 500-UPDATE-INVENTORY                             00030000
030100         MOVE 0 TO WS-BKS-ADDON-AMT                               00030100
030200         MOVE SPACES TO WS-ADDON-AUDIT                            00030200
030300         MOVE 1 TO WS-ADDON-AUDIT-PTR                             00030300
030400         IF BKR-ADDON-COUNT > 0                                   00030400
030500             PERFORM 450-PRICE-ONE-ADDON                          00030500
030600                 VARYING WS-BKG-ADDON-IX FROM 1 BY 1              00030600
030700                 UNTIL WS-BKG-ADDON-IX > BKR-ADDON-COUNT          00030700
030800             PERFORM 460-LOG-ADDON-AUDIT                          00030800
030900         END-IF                                                   00030900
031000         COMPUTE WS-BKS-TOTAL-AMT =                               00031000
031100             WS-BKS-SUBTOTAL-AMT + WS-BKS-GST-AMT                 00031100
031200                 + WS-BKS-ADDON-AMT                               00031200
031300     END-IF.                                                      00031300
031400*                                                                 00031400
031500 450-PRICE-ONE-ADDON.                                             00031500
031600     EVALUATE BKR-ADDON-NAME (WS-BKG-ADDON-IX)                    00031600
031700         WHEN 'ColdDrink '                                        00031700
031800             MOVE 20.00 TO WS-ADDON-UNIT-PRICE                    00031800
031900         WHEN 'New Papper'                                        00031900
032000             MOVE 10.00 TO WS-ADDON-UNIT-PRICE                    00032000
032100         WHEN 'Chips     '                                        00032100
032200             MOVE 30.00 TO WS-ADDON-UNIT-PRICE                    00032200
032300         WHEN OTHER                                               00032300
032400             MOVE 0.00 TO WS-ADDON-UNIT-PRICE                     00032400
032500             DISPLAY 'Unknown extra addon: '                      00032500
032600                     BKR-ADDON-NAME (WS-BKG-ADDON-IX)             00032600
032700     END-EVALUATE.                                                00032700
032800     COMPUTE WS-ADDON-LINE-AMT ROUNDED =                          00032800
032900         BKR-ADDON-QTY (WS-BKG-ADDON-IX) * WS-ADDON-UNIT-PRICE.   00032900
033000     ADD WS-ADDON-LINE-AMT TO WS-BKS-ADDON-AMT.                   00033000
033100     MOVE BKR-ADDON-QTY (WS-BKG-ADDON-IX) TO WS-ADDON-QTY-DISPLAY.00033100
033200     STRING BKR-ADDON-NAME (WS-BKG-ADDON-IX) DELIMITED BY SPACE   00033200
033300             '-'                            DELIMITED BY SIZE     00033300
033400             WS-ADDON-QTY-DISPLAY           DELIMITED BY SIZE     00033400
033500             ','                            DELIMITED BY SIZE     00033500
033600         INTO WS-ADDON-AUDIT                                      00033600
033700         WITH POINTER WS-ADDON-AUDIT-PTR.                         00033700
033800*                                                                 00033800
033900*   STRIP THE TRAILING COMMA LEFT BY THE LAST STRING ABOVE, THEN  00033900
034000*   LOG THE COMMA-SEPARATED "NAME-QTY," AUDIT TRAIL FOR THE       00034000
034100*   NIGHTLY RECON JOB (RTS REQUEST TKT7400).                      00034100
034200 460-LOG-ADDON-AUDIT.                                             00034200
034300     COMPUTE WS-ADDON-AUDIT-PTR = WS-ADDON-AUDIT-PTR - 1.         00034300
034400     IF WS-ADDON-AUDIT-PTR > 0                                    00034400
034500         MOVE SPACE TO WS-ADDON-AUDIT (WS-ADDON-AUDIT-PTR:1)      00034500
034600     END-IF.                                                      00034600
034700     DISPLAY 'ADDON AUDIT: ' WS-ADDON-AUDIT.                      00034700
034800*                                                                 00034800
034900 500-UPDATE-INVENTORY.                                            00034900
035000     COMPUTE SCH-SEAT-BOOKED (WS-SCH-MATCH-IX) =                  00035000
035100         SCH-SEAT-BOOKED (WS-SCH-MATCH-IX) + BKR-NUMBER-OF-SEATS. 00035100
035200     COMPUTE SCH-AVAILABLE-SEAT (WS-SCH-MATCH-IX) =               00035200
035300         SCH-TOTAL-SEAT (WS-SCH-MATCH-IX)                         00035300
035400             - SCH-SEAT-BOOKED (WS-SCH-MATCH-IX).                 00035400
035500*                                                                 00035500
035600 600-WRITE-RESULT.                                                00035600
035700     IF WS-REQUEST-OK = 'Y'                                       00035700
035800         ADD +1 TO WS-NEXT-BOOKING-ID                             00035800
035900         MOVE WS-NEXT-BOOKING-ID TO WS-BKS-BOOKING-ID             00035900
036000         MOVE 'CONFIRMED ' TO WS-BKS-SEAT-STATUS                  00036000
036100         ADD +1 TO NUM-BKG-CONFIRMED                              00036100
036200         ADD WS-BKS-TOTAL-AMT TO TOTAL-REVENUE                    00036200
036300     ELSE                                                         00036300
036400         MOVE 0 TO WS-BKS-BOOKING-ID                              00036400
036500         MOVE 'REJECTED  ' TO WS-BKS-SEAT-STATUS                  00036500
036600         ADD +1 TO NUM-BKG-REJECTED                               00036600
036700     END-IF.                                                      00036700
036800     MOVE BKR-SCHEDULE-ID       TO WS-BKS-SCHEDULE-ID.            00036800
036900     MOVE BKR-USER-ID           TO WS-BKS-USER-ID.                00036900
037000     MOVE BKR-NUMBER-OF-SEATS   TO WS-BKS-NUMBER-OF-SEATS.        00037000
037100     WRITE BKS-BOOKING-RESULT FROM WS-BOOKING-RESULT.             00037100
037200     EVALUATE WS-BKGRSLT-STATUS                                   00037200
037300         WHEN '00'                                                00037300
037400             CONTINUE                                             00037400
037500         WHEN OTHER                                               00037500
037600             DISPLAY 'ERROR WRITING BOOKING RESULT.  RC: '        00037600
037700                     WS-BKGRSLT-STATUS                            00037700
037800     END-EVALUATE.                                                00037800
037900*                                                                 00037900
038000 700-OPEN-FILES.                                                  00038000
038100     OPEN INPUT  BOOKING-REQUEST-FILE                             00038100
038200                 SCHEDULE-MASTER-FILE                             00038200
038300                 USER-MASTER-FILE                                 00038300
038400          OUTPUT BOOKING-RESULT-FILE                              00038400
038500                 SCHEDULE-MASTER-FILE-OUT.                        00038500
038600     IF WS-BKGREQ-STATUS NOT = '00'                               00038600
038700         DISPLAY 'ERROR OPENING BOOKING REQUEST FILE. RC:'        00038700
038800                 WS-BKGREQ-STATUS                                 00038800
038900         MOVE 16 TO RETURN-CODE                                   00038900
039000         MOVE 'Y' TO WS-BKG-EOF                                   00039000
039100     END-IF.                                                      00039100
039200     IF WS-SCHMI-STATUS NOT = '00'                                00039200
039300         DISPLAY 'ERROR OPENING SCHEDULE MASTER FILE. RC:'        00039300
039400                 WS-SCHMI-STATUS                                  00039400
039500         MOVE 16 TO RETURN-CODE                                   00039500
039600         MOVE 'Y' TO WS-BKG-EOF                                   00039600
039700     END-IF.                                                      00039700
039800     IF WS-USRMI-STATUS NOT = '00'                                00039800
039900         DISPLAY 'ERROR OPENING USER MASTER FILE. RC:'            00039900
040000                 WS-USRMI-STATUS                                  00040000
040100         MOVE 16 TO RETURN-CODE                                   00040100
040200         MOVE 'Y' TO WS-BKG-EOF                                   00040200
040300     END-IF.                                                      00040300
040400     IF WS-BKGRSLT-STATUS NOT = '00'                              00040400
040500         DISPLAY 'ERROR OPENING BOOKING RESULT FILE. RC:'         00040500
040600                 WS-BKGRSLT-STATUS                                00040600
040700         MOVE 16 TO RETURN-CODE                                   00040700
040800         MOVE 'Y' TO WS-BKG-EOF                                   00040800
040900     END-IF.                                                      00040900
041000     IF WS-SCHMO-STATUS NOT = '00'                                00041000
041100         DISPLAY 'ERROR OPENING SCHEDULE MASTER OUTPUT FILE. RC:' 00041100
041200                 WS-SCHMO-STATUS                                  00041200
041300         MOVE 16 TO RETURN-CODE                                   00041300
041400         MOVE 'Y' TO WS-BKG-EOF                                   00041400
041500     END-IF.                                                      00041500
041600*                                                                 00041600
041700 710-READ-USER-FILE.                                              00041700
041800     READ USER-MASTER-FILE                                        00041800
041900         AT END MOVE 'Y' TO WS-USRMI-EOF.                         00041900
042000     EVALUATE WS-USRMI-STATUS                                     00042000
042100         WHEN '00'                                                00042100
042200             CONTINUE                                             00042200
042300         WHEN '10'                                                00042300
042400             MOVE 'Y' TO WS-USRMI-EOF                             00042400
042500         WHEN OTHER                                               00042500
042600             DISPLAY 'ERROR READING USER MASTER FILE. RC:'        00042600
042700                     WS-USRMI-STATUS                              00042700
042800             MOVE 'Y' TO WS-USRMI-EOF                             00042800
042900     END-EVALUATE.                                                00042900
043000*                                                                 00043000
043100 715-READ-SCHEDULE-FILE.                                          00043100
043200     READ SCHEDULE-MASTER-FILE                                    00043200
043300         AT END MOVE 'Y' TO WS-SCHMI-EOF.                         00043300
043400     EVALUATE WS-SCHMI-STATUS                                     00043400
043500         WHEN '00'                                                00043500
043600             CONTINUE                                             00043600
043700         WHEN '10'                                                00043700
043800             MOVE 'Y' TO WS-SCHMI-EOF                             00043800
043900         WHEN OTHER                                               00043900
044000             DISPLAY 'ERROR READING SCHEDULE MASTER FILE. RC:'    00044000
044100                     WS-SCHMI-STATUS                              00044100
044200             MOVE 'Y' TO WS-SCHMI-EOF                             00044200
044300     END-EVALUATE.                                                00044300
044400*                                                                 00044400
044500 720-READ-BOOKING-REQUEST.                                        00044500
044600     READ BOOKING-REQUEST-FILE                                    00044600
044700         AT END MOVE 'Y' TO WS-BKG-EOF.                           00044700
044800     EVALUATE WS-BKGREQ-STATUS                                    00044800
044900         WHEN '00'                                                00044900
045000             CONTINUE                                             00045000
045100         WHEN '10'                                                00045100
045200             MOVE 'Y' TO WS-BKG-EOF                               00045200
045300         WHEN OTHER                                               00045300
045400             DISPLAY 'ERROR READING BOOKING REQUEST FILE. RC:'    00045400
045500                     WS-BKGREQ-STATUS                             00045500
045600             MOVE 'Y' TO WS-BKG-EOF                               00045600
045700     END-EVALUATE.                                                00045700
045800*                                                                 00045800
045900 790-CLOSE-FILES.                                                 00045900
046000     CLOSE BOOKING-REQUEST-FILE                                   00046000
046100           BOOKING-RESULT-FILE                                    00046100
046200           SCHEDULE-MASTER-FILE                                   00046200
046300           SCHEDULE-MASTER-FILE-OUT                               00046300
046400           USER-MASTER-FILE.                                      00046400
046500*                                                                 00046500
046600 810-LOAD-SCHEDULES.                                              00046600
046700     PERFORM 715-READ-SCHEDULE-FILE.                              00046700
046800     PERFORM 811-LOAD-ONE-SCHEDULE                                00046800
046900         UNTIL WS-SCHMI-EOF = 'Y'.                                00046900
047000*                                                                 00047000
047100 811-LOAD-ONE-SCHEDULE.                                           00047100
047200     ADD +1 TO WS-SCH-COUNT.                                      00047200
047300     MOVE SCHMI-SCHEDULE-MASTER                                   00047300
047400         TO SCH-ENTRY (WS-SCH-COUNT).                             00047400
047500     PERFORM 715-READ-SCHEDULE-FILE.                              00047500
047600*                                                                 00047600
047700 815-LOAD-USERS.                                                  00047700
047800     PERFORM 710-READ-USER-FILE.                                  00047800
047900     PERFORM 816-LOAD-ONE-USER                                    00047900
048000         UNTIL WS-USRMI-EOF = 'Y'.                                00048000
048100*                                                                 00048100
048200 816-LOAD-ONE-USER.                                               00048200
048300     ADD +1 TO WS-USR-COUNT.                                      00048300
048400     MOVE USRI-USER-MASTER                                        00048400
048500         TO USR-ENTRY (WS-USR-COUNT).                             00048500
048600     PERFORM 710-READ-USER-FILE.                                  00048600
048700*                                                                 00048700
048800 820-REWRITE-SCHEDULES.                                           00048800
048900     PERFORM 825-WRITE-ONE-SCHEDULE                               00048900
049000         VARYING WS-SCH-IX FROM 1 BY 1                            00049000
049100         UNTIL WS-SCH-IX > WS-SCH-COUNT.                          00049100
049200*                                                                 00049200
049300 825-WRITE-ONE-SCHEDULE.                                          00049300
049400     MOVE SCH-ENTRY (WS-SCH-IX) TO SCHMO-SCHEDULE-MASTER.         00049400
049500     WRITE SCHMO-SCHEDULE-MASTER.                                 00049500
049600*                                                                 00049600
049700 900-REPORT-TOTALS.                                               00049700
049800     DISPLAY '------------------------------------------------'.  00049800
049900     DISPLAY 'BKGCALC CONTROL TOTALS'.                            00049900
050000     DISPLAY 'BOOKING REQUESTS READ . . . . . : ' NUM-BKG-RECS.   00050000
050100     DISPLAY 'BOOKINGS CONFIRMED. . . . . . . : '                 00050100
050200             NUM-BKG-CONFIRMED.                                   00050200
050300     DISPLAY 'BOOKINGS REJECTED . . . . . . . : '                 00050300
050400             NUM-BKG-REJECTED.                                    00050400
050500     DISPLAY 'TOTAL REVENUE . . . . . . . . . : ' TOTAL-REVENUE.  00050500
050600     DISPLAY '------------------------------------------------'.  00050600
